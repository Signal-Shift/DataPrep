000100*---------------------------------------------------------------*
000200*  VSBRND  --  BRAND LIST RECORD LAYOUT (BRANDS-IN)             *
000300*  ONE LINE PER CAR BRAND, HEADER LINE FIRST, COMMA DELIMITED.  *
000400*  THE JAPANESE NAME IS THE ANCHOR VALUE THE SHEET READER USES  *
000500*  TO RECOGNISE THE FIRST DATA ROW OF A VEHICLE-SPEC SHEET.     *
000600*---------------------------------------------------------------*
000700 01  WS-BRAND-FIELDS.
000800     05  WS-BRAND-EN                 PIC X(20).
000900     05  WS-BRAND-JP                 PIC X(20).
001000     05  FILLER                      PIC X(40).
