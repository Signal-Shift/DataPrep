000100*---------------------------------------------------------------*
000200*  VSCELL  --  SHEET ROW / HEADER RANGE LINKAGE LAYOUT          *
000300*  A SHEET ROW IS CARRIED AS 30 GENERIC CELLS, EACH UP TO 40    *
000400*  CHARACTERS OF DISPLAY TEXT.  VSREAD FILLS THE HEADER-ROW AND *
000500*  DATA-ROW TABLES BELOW FROM SHEET-IN AND HANDS THEM BACK TO   *
000600*  VSCLEAN, WHICH PASSES THE SAME AREA ON TO VSPROC.            *
000700*---------------------------------------------------------------*
000800 01  SHEET-ROW-MAX-COLS              PIC S9(03) USAGE IS COMP
000900                                      VALUE 30.
001000 01  CELL-ROW.
001100     05  CELL-VALUE OCCURS 30 TIMES  PIC X(40).
001150     05  FILLER                      PIC X(20).
001200*---------------------------------------------------------------*
001300 01  HEADER-ROW-TABLE-SIZE           PIC S9(03) USAGE IS COMP.
001400 01  HEADER-ROW-INDEX                PIC S9(03) USAGE IS COMP.
001500 01  DATA-ROW-TABLE-SIZE             PIC S9(04) USAGE IS COMP.
001600 01  DATA-ROW-INDEX                  PIC S9(04) USAGE IS COMP.
001700 01  SHEET-ORIGINAL-COLUMNS          PIC S9(03) USAGE IS COMP.
001800 01  SHEET-CAR-NAME-COLUMN           PIC S9(03) USAGE IS COMP.
001900 01  SHEET-HEADER-START-ROW          PIC S9(04) USAGE IS COMP.
002000 01  SHEET-HEADER-END-ROW            PIC S9(04) USAGE IS COMP.
002100 01  SHEET-DATA-START-ROW            PIC S9(04) USAGE IS COMP.
002200 01  SHEET-RANGE-SWITCHES.
002300     05  SHEET-RANGE-FOUND-SW        PIC X(01) VALUE 'N'.
002400         88  HEADER-RANGE-FOUND                 VALUE 'Y'.
002500     05  SHEET-BRAND-TABLE-USED-SW   PIC X(01) VALUE 'N'.
002600         88  BRAND-TABLE-WAS-USED               VALUE 'Y'.
002700     05  SHEET-FIRST-ROW-WARN-SW     PIC X(01) VALUE 'N'.
002800         88  FIRST-DATA-ROW-SUSPECT              VALUE 'Y'.
002850     05  FILLER                      PIC X(05).
002900*---------------------------------------------------------------*
003000 01  HEADER-ROW-TABLE.
003100     02  TBL-HEADER-ROW OCCURS 1 TO 20 TIMES
003200             DEPENDING ON HEADER-ROW-TABLE-SIZE
003300             INDEXED BY HDRROW-IDX.
003400         05  TBL-HEADER-CELL OCCURS 30 TIMES
003500                                      PIC X(40).
003550     02  FILLER                      PIC X(20).
003600 01  DATA-ROW-TABLE.
003700     02  TBL-DATA-ROW OCCURS 1 TO 500 TIMES
003800             DEPENDING ON DATA-ROW-TABLE-SIZE
003900             INDEXED BY DATAROW-IDX.
004000         05  TBL-DATA-CELL OCCURS 30 TIMES
004100                                      PIC X(40).
004150     02  FILLER                      PIC X(20).
