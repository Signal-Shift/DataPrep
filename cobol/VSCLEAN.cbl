000100*****************************************************************
000200* Program name:    VSCLEAN
000300* Original author: R TANAKA
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/18/97 R TANAKA        Created as the driver for the vehicle-
000900*                          spec clean-up run
001000* 04/18/97 R TANAKA        CR-0124  wired in the new record-      CR0124  
001100*                          extractor step after the cleaned sheet
001200*                          is written
001300* 09/02/97 R TANAKA        CR-0118  header-range misses now fall  CR0118  
001400*                          back to a plain column filter instead
001500*                          of abending
001600* 02/14/98 D OKAFOR        CR-0151  parameter card threshold now  CR0151  
001700*                          edited in this member, no FUNCTION
001800*                          NUMVAL -- see 1100-EDIT-PARM-CARD
001900* 05/27/98 D OKAFOR        CR-0168  input-file existence probe    CR0168  
002000*                          added ahead of the load/read calls
002100* 02/02/99 D OKAFOR        CR-0177  extraction step now one CALL  CR0177  
002200*                          to VSEXTR covering vehicle and employee
002300*                          off separate DD pairs
002400* 11/30/99 D OKAFOR        Y2K -- run date display widened to a   Y2K     
002500*                          4-digit century field on the heading
002600*                          line, reviewed and signed off
002700* 07/19/02 M SUZUKI        CR-0241  run-summary now reports       CR0241  
002800*                          columns dropped unlabelled separately
002900*                          from columns dropped as low-fill dups
002950* 04/11/06 K IWASAKI       CR-0288  usage message corrected --     CR0288
002960*                          parm card is fixed-column, not comma
002970*                          delimited as it wrongly said; matches
002980*                          1000/1100 and the VSPARM layout
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  VSCLEAN.
003300 AUTHOR. R TANAKA.
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN. 03/18/1997.
003600 DATE-COMPILED.
003700 SECURITY. NON-CONFIDENTIAL.
003800*****************************************************************
003900*    DRIVER FOR THE VEHICLE-SPEC CLEAN-UP RUN.  READS THE RUN    *
004000*    PARAMETER CARD, PROBES FOR THE SHEET-IN FILE, CALLS VSLOAD  *
004100*    AND VSREAD TO BUILD THE REFERENCE TABLES AND SHEET MODEL,   *
004200*    CALLS VSPROC TO RUN THE THRESHOLD/HEADER-RESOLUTION/DEDUP   *
004300*    LOGIC, WRITES CLEANED-OUT, CALLS VSEXTR FOR THE VEHICLE AND *
004400*    EMPLOYEE RECORD-EXTRACTION STEP, AND PRINTS THE RUN-SUMMARY *
004500*    LISTING.  THIS IS THE ONLY MEMBER WITH A PROCEDURE DIVISION *
004600*    AND NO USING -- IT IS THE TOP OF THE CALL CHAIN.            *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005310     UPSI-0 ON STATUS IS DC01-TRACE-SWITCH-ON
005320     UPSI-0 OFF STATUS IS DC01-TRACE-SWITCH-OFF.
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CONFIG-FILE ASSIGN TO PARMDD
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS CONFIG-FILE-STATUS.
006000     SELECT SHEET-PROBE-FILE ASSIGN TO SHTDD
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS SHEET-PROBE-STATUS.
006300     SELECT CLEANED-OUT-FILE ASSIGN TO CLNDD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS CLEANED-OUT-STATUS.
006600     SELECT RUN-LOG-FILE ASSIGN TO RPTDD
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS RUN-LOG-STATUS.
006900*****************************************************************
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  CONFIG-FILE
007500         RECORDING MODE IS F.
007600 01  CONFIG-FILE-RECORD              PIC X(130).
007700*---------------------------------------------------------------*
007800 FD  SHEET-PROBE-FILE
007900         RECORDING MODE IS F.
008000 01  SHEET-PROBE-RECORD               PIC X(1200).
008100*---------------------------------------------------------------*
008200 FD  CLEANED-OUT-FILE
008300         RECORDING MODE IS F.
008400 01  CLEANED-OUT-RECORD               PIC X(1200).
008500*---------------------------------------------------------------*
008600*    PEEK VIEW OF THE RECORD JUST BUILT, USED BY 3205-TRACE-ROW  *
008700*    TO ECHO THE FIRST CELL OF EACH RECORD WRITTEN WHEN THE      *
008800*    DC01 TRACE SWITCH IS ON.                                    *
008900*---------------------------------------------------------------*
009000 01  CLEANED-OUT-RECORD-PEEK REDEFINES CLEANED-OUT-RECORD.
009100     05  COP-FIRST-CELL-TEXT           PIC X(40).
009200     05  FILLER                        PIC X(1160).
009300*---------------------------------------------------------------*
009400 FD  RUN-LOG-FILE
009500         RECORDING MODE IS F.
009600 01  RUN-LOG-RECORD                    PIC X(132).
009700*****************************************************************
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------*
010000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010100     05  CONFIG-FILE-STATUS            PIC X(02) VALUE '00'.
010200         88  CONFIG-FILE-OK                        VALUE '00'.
010300     05  SHEET-PROBE-STATUS            PIC X(02) VALUE '00'.
010400         88  SHEET-PROBE-OK                         VALUE '00'.
010500     05  CLEANED-OUT-STATUS            PIC X(02) VALUE '00'.
010600         88  CLEANED-OUT-OK                         VALUE '00'.
010700     05  RUN-LOG-STATUS                PIC X(02) VALUE '00'.
010800         88  RUN-LOG-OK                             VALUE '00'.
010900     05  WS-RUN-ABORT-SW               PIC X(01) VALUE 'N'.
011000         88  RUN-IS-ABORTED                         VALUE 'Y'.
011100     05  WS-COL-NUM                    PIC S9(03) USAGE IS COMP.
011200     05  WS-OUT-POINTER                PIC S9(04) USAGE IS COMP.
011300     05  WS-OUT-COL-SEQ                PIC S9(03) USAGE IS COMP.
011400     05  WS-TRIM-LENGTH                PIC S9(03) USAGE IS COMP.
011500     05  WS-TRIM-SCAN-POS              PIC S9(03) USAGE IS COMP.
011550     05  FILLER                        PIC X(08).
011600*---------------------------------------------------------------*
011700*    PROC-MODE-SWITCH IS SET BY 2000-RUN-SHEET-PIPELINE AND      *
011800*    PASSED TO VSPROC AS ITS FIRST LINKAGE PARAMETER.            *
011900*---------------------------------------------------------------*
012000 01  PROC-MODE-SWITCH                 PIC X(01) VALUE 'S'.
012100     88  PROC-MODE-SHEET                         VALUE 'S'.
012200     88  PROC-MODE-PLAIN                         VALUE 'P'.
012300*---------------------------------------------------------------*
012400*    EXTRACTION-FLOW COUNTERS, PASSED TO VSEXTR AND PRINTED ON   *
012500*    THE EXTRACT-SUMMARY LINES.                                  *
012600*---------------------------------------------------------------*
012700 01  VEH-RECORDS-READ                  PIC S9(05) USAGE IS COMP.
012800 01  VEH-RECORDS-ACCEPTED              PIC S9(05) USAGE IS COMP.
012900 01  VEH-RECORDS-REJECTED              PIC S9(05) USAGE IS COMP.
013000 01  EMP-RECORDS-READ                  PIC S9(05) USAGE IS COMP.
013100 01  EMP-RECORDS-ACCEPTED              PIC S9(05) USAGE IS COMP.
013200 01  EMP-RECORDS-REJECTED              PIC S9(05) USAGE IS COMP.
013300*---------------------------------------------------------------*
013400*    WORK AREA FOR BUILDING A DELIMITED CLEANED-OUT RECORD.      *
013500*    KEPT SEPARATE FROM THE FD RECORD SO THE STRING/POINTER      *
013600*    LOGIC NEVER TOUCHES THE RECORD BEING WRITTEN MID-BUILD.     *
013700*---------------------------------------------------------------*
013800 01  WS-OUT-RECORD-WORK                 PIC X(1200).
013900 01  WS-TRIM-SOURCE                     PIC X(40).
014000*---------------------------------------------------------------*
014100 COPY VSPARM.
014200 COPY VSTABL.
014300 COPY VSCELL.
014400 COPY VSCOLT.
014500 COPY VSPRCTL.
014600*---------------------------------------------------------------*
014700*    REPORT LINES -- HEADING AND DETAIL, SHOP-STANDARD LAYOUT.   *
014800*---------------------------------------------------------------*
014900 01  WS-HEADING-LINE-1.
015000     05  FILLER                        PIC X(01) VALUE SPACE.
015100     05  FILLER                        PIC X(44)
015200             VALUE 'VSCLEAN  -  VEHICLE-SPEC CLEAN-UP RUN LOG'.
015300     05  FILLER                        PIC X(10) VALUE SPACE.
015400     05  FILLER                        PIC X(05) VALUE 'PAGE '.
015500     05  HL1-PAGE-NO                   PIC ZZZ9.
015600     05  FILLER                        PIC X(68) VALUE SPACE.
015700 01  WS-HEADING-LINE-2.
015800     05  FILLER                        PIC X(01) VALUE SPACE.
015900     05  FILLER                        PIC X(10)
015950             VALUE 'RUN DATE '.
016000     05  HL2-RUN-MM                    PIC 99.
016100     05  FILLER                        PIC X(01) VALUE '/'.
016200     05  HL2-RUN-DD                    PIC 99.
016300     05  FILLER                        PIC X(01) VALUE '/'.
016400     05  HL2-RUN-YY                    PIC 99.
016500     05  FILLER                        PIC X(107) VALUE SPACE.
016600 01  WS-DETAIL-LINE-SHEET.
016700     05  FILLER                        PIC X(01) VALUE SPACE.
016800     05  FILLER                        PIC X(21)
016900             VALUE 'SHEET-IN HEADER ROWS'.
017000     05  DLS-HDR-START                 PIC ZZZ9.
017100     05  FILLER                        PIC X(04) VALUE ' TO '.
017200     05  DLS-HDR-END                   PIC ZZZ9.
017300     05  FILLER                        PIC X(95) VALUE SPACE.
017400 01  WS-DETAIL-LINE-COUNTS.
017500     05  FILLER                        PIC X(01) VALUE SPACE.
017600     05  FILLER                        PIC X(15)
017700             VALUE 'ORIGINAL COLS  '.
017800     05  DLC-ORIG-COLS                 PIC ZZZ9.
017900     05  FILLER                        PIC X(10)
017950             VALUE '  KEPT   '.
018000     05  DLC-KEPT-COLS                 PIC ZZZ9.
018100     05  FILLER                        PIC X(12)
018150             VALUE '  DROP-UNL '.
018200     05  DLC-DROP-UNL                  PIC ZZZ9.
018300     05  FILLER                        PIC X(12)
018350             VALUE '  DROP-DUP '.
018400     05  DLC-DROP-DUP                  PIC ZZZ9.
018500     05  FILLER                        PIC X(12)
018550             VALUE '  FINAL    '.
018600     05  DLC-FINAL-COLS                PIC ZZZ9.
018700     05  FILLER                        PIC X(35) VALUE SPACE.
018800 01  WS-DETAIL-LINE-ROWS.
018900     05  FILLER                        PIC X(01) VALUE SPACE.
019000     05  FILLER                        PIC X(22)
019100             VALUE 'DATA ROWS WRITTEN    '.
019200     05  DLR-DATA-ROWS                 PIC ZZZZ9.
019300     05  FILLER                        PIC X(104) VALUE SPACE.
019400 01  WS-DETAIL-LINE-EXTRACT.
019500     05  FILLER                        PIC X(01) VALUE SPACE.
019600     05  DLE-FLOW-NAME                 PIC X(10).
019700     05  FILLER                        PIC X(08) VALUE '  READ  '.
019800     05  DLE-READ                      PIC ZZZZ9.
019900     05  FILLER                        PIC X(12)
019950             VALUE '  ACCEPTED '.
020000     05  DLE-ACCEPTED                  PIC ZZZZ9.
020100     05  FILLER                        PIC X(12)
020150             VALUE '  REJECTED '.
020200     05  DLE-REJECTED                  PIC ZZZZ9.
020300     05  FILLER                        PIC X(68) VALUE SPACE.
020400 01  WS-DETAIL-LINE-GRAND.
020500     05  FILLER                        PIC X(01) VALUE SPACE.
020600     05  FILLER                        PIC X(22)
020700             VALUE 'GRAND TOTAL RECORDS  '.
020800     05  DLG-GRAND-TOTAL               PIC ZZZZZ9.
020900     05  FILLER                        PIC X(103) VALUE SPACE.
021000 01  WS-DETAIL-LINE-TEXT.
021100     05  FILLER                        PIC X(01) VALUE SPACE.
021200     05  DLT-MESSAGE-TEXT              PIC X(131).
021300*****************************************************************
021400 PROCEDURE DIVISION.
021500*---------------------------------------------------------------*
021600 0000-MAIN-ROUTINE.
021700*---------------------------------------------------------------*
021800     ACCEPT WS-RUN-DATE-TODAY          FROM DATE.
021900     OPEN OUTPUT RUN-LOG-FILE.
022000     PERFORM 7000-PRINT-REPORT-HEADING.
022100     PERFORM 1000-READ-AND-VALIDATE-CONFIG THRU 1000-EXIT.
022200     IF PARM-IS-VALID
022300         PERFORM 1500-PROBE-INPUT-FILE THRU 1500-EXIT.
022400     IF NOT PARM-IS-VALID
022500         OR NOT INPUT-FILE-EXISTS
022600         PERFORM 1900-WRITE-USAGE-MESSAGE
022700         MOVE 'Y'                      TO WS-RUN-ABORT-SW.
022800     IF NOT RUN-IS-ABORTED
022900         PERFORM 2000-RUN-SHEET-PIPELINE THRU 2000-EXIT
023000         PERFORM 3000-WRITE-CLEANED-OUT THRU 3000-EXIT
023100         PERFORM 4000-RUN-RECORD-EXTRACTION THRU 4000-EXIT
023200         PERFORM 7100-PRINT-SHEET-SUMMARY
023300         PERFORM 7200-PRINT-EXTRACT-SUMMARY
023400         PERFORM 7900-PRINT-GRAND-TOTALS.
023500     CLOSE RUN-LOG-FILE.
023600     IF RUN-IS-ABORTED
023700         MOVE 16                       TO RETURN-CODE
023800     ELSE
023900         MOVE ZERO                     TO RETURN-CODE.
024000     GOBACK.
024100*---------------------------------------------------------------*
024200*    READ THE SINGLE PARAMETER CARD AND VALIDATE IT HOLDS ALL    *
024300*    THREE REQUIRED FIELDS AND A WELL-FORMED THRESHOLD.          *
024400*---------------------------------------------------------------*
024500 1000-READ-AND-VALIDATE-CONFIG.
024600*---------------------------------------------------------------*
024700     MOVE 'Y'                          TO PARM-VALID-SW.
024800     OPEN INPUT CONFIG-FILE.
024900     IF NOT CONFIG-FILE-OK
025000         MOVE 'N'                      TO PARM-VALID-SW
025100         GO TO 1000-EXIT.
025200     MOVE SPACE                        TO WS-CONFIG-RECORD.
025300     READ CONFIG-FILE INTO WS-CONFIG-RECORD
025400         AT END MOVE 'N'               TO PARM-VALID-SW.
025500     CLOSE CONFIG-FILE.
025600     IF PARM-IS-VALID
025700         PERFORM 1100-EDIT-PARM-CARD.
025800 1000-EXIT.
025900     EXIT.
026000*---------------------------------------------------------------*
026100 1100-EDIT-PARM-CARD.
026200*---------------------------------------------------------------*
026300     IF CF-INPUT-FILE-NAME = SPACE
026400         OR CF-OUTPUT-FILE-NAME = SPACE
026500         OR CF-THRESHOLD-ALPHA = SPACE
026600         MOVE 'N'                      TO PARM-VALID-SW
026700         GO TO 1100-EXIT.
026800     IF CF-THRESHOLD-ALPHA (2:1) NOT = '.'
026900         MOVE 'N'                      TO PARM-VALID-SW
027000         GO TO 1100-EXIT.
027100     IF CF-THRESHOLD-ALPHA (1:1) NOT NUMERIC
027200         OR CF-THRESHOLD-ALPHA (3:3) NOT NUMERIC
027300         MOVE 'N'                      TO PARM-VALID-SW
027400         GO TO 1100-EXIT.
027500     MOVE CF-THRESHOLD-ALPHA (1:1)     TO CF-THRESH-WHOLE.
027600     MOVE CF-THRESHOLD-ALPHA (3:3)     TO CF-THRESH-FRACTION.
027700     IF CF-THRESH-WHOLE > 1
027800         OR (CF-THRESH-WHOLE = 1 AND CF-THRESH-FRACTION > ZERO)
027900         MOVE 'N'                      TO PARM-VALID-SW.
028000 1100-EXIT.
028100     EXIT.
028200*---------------------------------------------------------------*
028300*    OPEN-CHECK-CLOSE THE SHTDD DD/FILE TO CONFIRM THE SHEET-IN  *
028400*    DATA SET EXISTS BEFORE THE LOAD/READ CALLS TRY IT.          *
028500*---------------------------------------------------------------*
028600 1500-PROBE-INPUT-FILE.
028700*---------------------------------------------------------------*
028800     MOVE 'Y'                          TO INPUT-FILE-FOUND-SW.
028900     OPEN INPUT SHEET-PROBE-FILE.
029000     IF NOT SHEET-PROBE-OK
029100         MOVE 'N'                      TO INPUT-FILE-FOUND-SW
029200         GO TO 1500-EXIT.
029300     CLOSE SHEET-PROBE-FILE.
029400 1500-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700 1900-WRITE-USAGE-MESSAGE.
029800*---------------------------------------------------------------*
029900     DISPLAY 'VSCLEAN - USAGE: PARMDD MUST CARRY INPUT-FILE-NAME'.
030000     DISPLAY '          (COLS 1-60), OUTPUT-FILE-NAME (COLS 61-'.
030100     DISPLAY '          120), THRESHOLD (COLS 121-125, 0.0-1.0)'.
030150     DISPLAY '          POSITIONAL, NOT DELIMITED.  SHTDD MUST'.
030160     DISPLAY '          BE PRESENT'.
030200     MOVE SPACE                        TO WS-DETAIL-LINE-TEXT.
030300     MOVE 'VSCLEAN TERMINATED - INVALID PARM CARD OR MISSING'
030400         TO DLT-MESSAGE-TEXT.
030500     PERFORM 9000-WRITE-REPORT-LINE.
030600*---------------------------------------------------------------*
030700*    LOAD THE REFERENCE TABLES, READ THE SHEET, AND RUN THE      *
030800*    THRESHOLD/HEADER-RESOLUTION/DEDUP LOGIC.  IF THE HEADER     *
030900*    RANGE WAS NOT DETECTED, VSPROC RUNS IN PLAIN-FILTER MODE.   *
031000*---------------------------------------------------------------*
031100 2000-RUN-SHEET-PIPELINE.
031200*---------------------------------------------------------------*
031300     CALL 'VSLOAD' USING BRAND-TABLE-SIZE, HEADER-TABLE-SIZE,
031400         LOAD-RETURN-CODE, BRAND-TABLE, HEADER-TABLE.
031500     CALL 'VSREAD' USING BRAND-TABLE-SIZE, BRAND-TABLE,
031600         HEADER-ROW-TABLE-SIZE, DATA-ROW-TABLE-SIZE,
031700         SHEET-ORIGINAL-COLUMNS, SHEET-HEADER-START-ROW,
031800         SHEET-HEADER-END-ROW, SHEET-DATA-START-ROW,
031900         SHEET-RANGE-SWITCHES, HEADER-ROW-TABLE, DATA-ROW-TABLE.
032000     IF HEADER-RANGE-FOUND
032100         MOVE 'S'                      TO PROC-MODE-SWITCH
032200     ELSE
032300         MOVE 'P'                      TO PROC-MODE-SWITCH.
032400     CALL 'VSPROC' USING PROC-MODE-SWITCH, WS-THRESHOLD-VALUE,
032500         HEADER-TABLE-SIZE, HEADER-TABLE, SHEET-ORIGINAL-COLUMNS,
032600         SHEET-CAR-NAME-COLUMN, HEADER-ROW-TABLE-SIZE,
032700         HEADER-ROW-TABLE, DATA-ROW-TABLE-SIZE, DATA-ROW-TABLE,
032800         FINAL-COLUMN-COUNT, COLUMNS-KEPT-THRESHOLD,
032900         COLUMNS-DROPPED-UNLABELLED, COLUMNS-DROPPED-DUPLICATE,
033000         COLUMN-RESULT-TABLE.
033100 2000-EXIT.
033200     EXIT.
033300*---------------------------------------------------------------*
033400*    WRITE THE RESOLVED HEADER ROW FOLLOWED BY EVERY DATA ROW,   *
033500*    EACH FILTERED TO THE SURVIVING COLUMNS, COMMA DELIMITED.    *
033600*---------------------------------------------------------------*
033700 3000-WRITE-CLEANED-OUT.
033800*---------------------------------------------------------------*
033900     OPEN OUTPUT CLEANED-OUT-FILE.
034000     PERFORM 3100-BUILD-HEADER-ROW.
034100     PERFORM 3200-BUILD-ONE-DATA-ROW
034200         VARYING DATAROW-IDX FROM 1 BY 1
034300         UNTIL DATAROW-IDX > DATA-ROW-TABLE-SIZE.
034400     CLOSE CLEANED-OUT-FILE.
034500 3000-EXIT.
034600     EXIT.
034700*---------------------------------------------------------------*
034800 3100-BUILD-HEADER-ROW.
034900*---------------------------------------------------------------*
035000     MOVE SPACE                        TO WS-OUT-RECORD-WORK.
035100     MOVE 1                            TO WS-OUT-POINTER.
035200     MOVE ZERO                         TO WS-OUT-COL-SEQ.
035300     PERFORM 3110-APPEND-ONE-HEADER-CELL
035400         VARYING WS-COL-NUM FROM 1 BY 1
035500         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
035600     MOVE WS-OUT-RECORD-WORK           TO CLEANED-OUT-RECORD.
035700     WRITE CLEANED-OUT-RECORD.
035710     IF DC01-TRACE-SWITCH-ON
035720         PERFORM 3205-TRACE-ROW.
035800*---------------------------------------------------------------*
035900 3110-APPEND-ONE-HEADER-CELL.
036000*---------------------------------------------------------------*
036100     IF COL-SURVIVED (WS-COL-NUM)
036200         IF WS-OUT-COL-SEQ > ZERO
036300             STRING ','               DELIMITED BY SIZE
036400                 INTO WS-OUT-RECORD-WORK
036500                 WITH POINTER WS-OUT-POINTER
036600             END-STRING
036700         END-IF
036800         IF PROC-MODE-SHEET
036900             MOVE TBL-COL-RESOLVED-LABEL (WS-COL-NUM)
037000                                        TO WS-TRIM-SOURCE
037100         ELSE
037200             IF HEADER-ROW-TABLE-SIZE > ZERO
037300                 MOVE TBL-HEADER-CELL (1 WS-COL-NUM)
037400                                        TO WS-TRIM-SOURCE
037500             ELSE
037600                 MOVE SPACE             TO WS-TRIM-SOURCE
037700             END-IF
037800         END-IF
037900         PERFORM 9500-FIND-TRIMMED-LENGTH
038000         IF WS-TRIM-LENGTH > ZERO
038100             STRING WS-TRIM-SOURCE (1:WS-TRIM-LENGTH)
038200                     DELIMITED BY SIZE
038300                 INTO WS-OUT-RECORD-WORK
038400                 WITH POINTER WS-OUT-POINTER
038500             END-STRING
038600         END-IF
038700         ADD 1                         TO WS-OUT-COL-SEQ
038800     END-IF.
038900*---------------------------------------------------------------*
039000 3200-BUILD-ONE-DATA-ROW.
039100*---------------------------------------------------------------*
039200     MOVE SPACE                        TO WS-OUT-RECORD-WORK.
039300     MOVE 1                            TO WS-OUT-POINTER.
039400     MOVE ZERO                         TO WS-OUT-COL-SEQ.
039500     PERFORM 3210-APPEND-ONE-DATA-CELL
039600         VARYING WS-COL-NUM FROM 1 BY 1
039700         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
039800     MOVE WS-OUT-RECORD-WORK           TO CLEANED-OUT-RECORD.
039900     WRITE CLEANED-OUT-RECORD.
039910     IF DC01-TRACE-SWITCH-ON
039920         PERFORM 3205-TRACE-ROW.
040000*---------------------------------------------------------------*
040010*    ECHOES THE FIRST CELL OF THE RECORD JUST WRITTEN WHEN THE   *
040020*    DC01 TRACE SWITCH (UPSI-0) IS TURNED ON AT JOB-STEP EXEC.   *
040030*---------------------------------------------------------------*
040040 3205-TRACE-ROW.
040050*---------------------------------------------------------------*
040060     DISPLAY 'VSCLEAN TRACE - ' COP-FIRST-CELL-TEXT.
040070*---------------------------------------------------------------*
040100 3210-APPEND-ONE-DATA-CELL.
040200*---------------------------------------------------------------*
040300     IF COL-SURVIVED (WS-COL-NUM)
040400         IF WS-OUT-COL-SEQ > ZERO
040500             STRING ','               DELIMITED BY SIZE
040600                 INTO WS-OUT-RECORD-WORK
040700                 WITH POINTER WS-OUT-POINTER
040800             END-STRING
040900         END-IF
041000         MOVE TBL-DATA-CELL (DATAROW-IDX WS-COL-NUM)
041100                                        TO WS-TRIM-SOURCE
041200         PERFORM 9500-FIND-TRIMMED-LENGTH
041300         IF WS-TRIM-LENGTH > ZERO
041400             STRING WS-TRIM-SOURCE (1:WS-TRIM-LENGTH)
041500                     DELIMITED BY SIZE
041600                 INTO WS-OUT-RECORD-WORK
041700                 WITH POINTER WS-OUT-POINTER
041800             END-STRING
041900         END-IF
042000         ADD 1                         TO WS-OUT-COL-SEQ
042100     END-IF.
042200*---------------------------------------------------------------*
042300*    RUN THE SPEC-EXTRACTOR STEP -- VEHICLE AND EMPLOYEE, BOTH   *
042400*    IN ONE CALL, OFF THEIR OWN DD PAIRS.                        *
042500*---------------------------------------------------------------*
042600 4000-RUN-RECORD-EXTRACTION.
042700*---------------------------------------------------------------*
042800     CALL 'VSEXTR' USING VEH-RECORDS-READ, VEH-RECORDS-ACCEPTED,
042900         VEH-RECORDS-REJECTED, EMP-RECORDS-READ,
043000         EMP-RECORDS-ACCEPTED, EMP-RECORDS-REJECTED.
043100 4000-EXIT.
043200     EXIT.
043300*---------------------------------------------------------------*
043400*    REPORT SECTION.                                             *
043500*---------------------------------------------------------------*
043600 7000-PRINT-REPORT-HEADING.
043700*---------------------------------------------------------------*
043800     MOVE PAGE-COUNT                   TO HL1-PAGE-NO.
043900     MOVE WS-RUN-MM                    TO HL2-RUN-MM.
044000     MOVE WS-RUN-DD                    TO HL2-RUN-DD.
044100     MOVE WS-RUN-YY                    TO HL2-RUN-YY.
044200     WRITE RUN-LOG-RECORD              FROM WS-HEADING-LINE-1
044300         AFTER ADVANCING PAGE.
044400     WRITE RUN-LOG-RECORD              FROM WS-HEADING-LINE-2
044500         AFTER ADVANCING LINE-SPACEING LINES.
044600     MOVE 2                            TO LINE-COUNT.
044700*---------------------------------------------------------------*
044800 7100-PRINT-SHEET-SUMMARY.
044900*---------------------------------------------------------------*
045000     MOVE SHEET-HEADER-START-ROW       TO DLS-HDR-START.
045100     MOVE SHEET-HEADER-END-ROW         TO DLS-HDR-END.
045200     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-SHEET
045300         AFTER ADVANCING LINE-SPACEING LINES.
045400     MOVE SHEET-ORIGINAL-COLUMNS       TO DLC-ORIG-COLS.
045500     MOVE COLUMNS-KEPT-THRESHOLD       TO DLC-KEPT-COLS.
045600     MOVE COLUMNS-DROPPED-UNLABELLED   TO DLC-DROP-UNL.
045700     MOVE COLUMNS-DROPPED-DUPLICATE    TO DLC-DROP-DUP.
045800     MOVE FINAL-COLUMN-COUNT           TO DLC-FINAL-COLS.
045900     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-COUNTS
046000         AFTER ADVANCING LINE-SPACEING LINES.
046100     MOVE DATA-ROW-TABLE-SIZE          TO DLR-DATA-ROWS.
046200     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-ROWS
046300         AFTER ADVANCING LINE-SPACEING LINES.
046400*---------------------------------------------------------------*
046500 7200-PRINT-EXTRACT-SUMMARY.
046600*---------------------------------------------------------------*
046700     MOVE 'VEHICLE   '                 TO DLE-FLOW-NAME.
046800     MOVE VEH-RECORDS-READ             TO DLE-READ.
046900     MOVE VEH-RECORDS-ACCEPTED         TO DLE-ACCEPTED.
047000     MOVE VEH-RECORDS-REJECTED         TO DLE-REJECTED.
047100     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-EXTRACT
047200         AFTER ADVANCING LINE-SPACEING LINES.
047300     MOVE 'EMPLOYEE  '                 TO DLE-FLOW-NAME.
047400     MOVE EMP-RECORDS-READ             TO DLE-READ.
047500     MOVE EMP-RECORDS-ACCEPTED         TO DLE-ACCEPTED.
047600     MOVE EMP-RECORDS-REJECTED         TO DLE-REJECTED.
047700     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-EXTRACT
047800         AFTER ADVANCING LINE-SPACEING LINES.
047900*---------------------------------------------------------------*
048000*    GRAND TOTAL -- THIS RUN PROCESSES ONE SHEET AND ONE PAIR OF *
048100*    EXTRACT FILES, SO THE GRAND TOTAL IS THE SHEET'S DATA ROWS  *
048200*    WRITTEN PLUS BOTH EXTRACT FLOWS' ACCEPTED RECORD COUNTS.    *
048300*---------------------------------------------------------------*
048400 7900-PRINT-GRAND-TOTALS.
048500*---------------------------------------------------------------*
048600     COMPUTE DLG-GRAND-TOTAL = DATA-ROW-TABLE-SIZE
048700         + VEH-RECORDS-ACCEPTED + EMP-RECORDS-ACCEPTED.
048800     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-GRAND
048900         AFTER ADVANCING LINE-SPACEING LINES.
049000*---------------------------------------------------------------*
049100*    COMMON REPORT-LINE WRITER, SHOP-STANDARD PAGE/LINE CONTROL. *
049200*---------------------------------------------------------------*
049300 9000-WRITE-REPORT-LINE.
049400*---------------------------------------------------------------*
049500     IF LINE-COUNT >= LINES-ON-PAGE
049600         ADD 1                         TO PAGE-COUNT
049700         PERFORM 7000-PRINT-REPORT-HEADING.
049800     WRITE RUN-LOG-RECORD              FROM WS-DETAIL-LINE-TEXT
049900         AFTER ADVANCING LINE-SPACEING LINES.
050000     ADD 1                             TO LINE-COUNT.
050100*---------------------------------------------------------------*
050200*    SCANS WS-TRIM-SOURCE RIGHT TO LEFT FOR THE LAST NON-SPACE   *
050300*    CHARACTER; A FIELD OF ALL SPACES RETURNS ZERO.  NO FUNCTION *
050400*    TRIM OR FUNCTION LENGTH ARE USED ANYWHERE IN THIS MEMBER.   *
050500*---------------------------------------------------------------*
050600 9500-FIND-TRIMMED-LENGTH.
050700*---------------------------------------------------------------*
050800     MOVE 40                           TO WS-TRIM-SCAN-POS.
050900     MOVE ZERO                         TO WS-TRIM-LENGTH.
051000     PERFORM 9510-TEST-TRAILING-CHAR
051100         UNTIL WS-TRIM-SCAN-POS < 1
051200            OR WS-TRIM-LENGTH > ZERO.
051300*---------------------------------------------------------------*
051400 9510-TEST-TRAILING-CHAR.
051500*---------------------------------------------------------------*
051600     IF WS-TRIM-SOURCE (WS-TRIM-SCAN-POS:1) NOT = SPACE
051700         MOVE WS-TRIM-SCAN-POS          TO WS-TRIM-LENGTH
051800     ELSE
051900         SUBTRACT 1                     FROM WS-TRIM-SCAN-POS.
