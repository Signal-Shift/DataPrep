000100*---------------------------------------------------------------*
000200*  VSCOLT  --  COLUMN-RESULT WORK TABLE                         *
000300*  ONE ENTRY PER ORIGINAL SHEET COLUMN (MAX 30).  BUILT BY      *
000400*  VSPROC'S THRESHOLD/RESOLVE/DEDUP PASSES AND READ BACK BY     *
000500*  VSCLEAN WHEN IT WRITES CLEANED-OUT AND THE RUN-SUMMARY.      *
000600*---------------------------------------------------------------*
000700 01  FINAL-COLUMN-COUNT              PIC S9(03) USAGE IS COMP.
000800 01  COLUMNS-KEPT-THRESHOLD          PIC S9(03) USAGE IS COMP.
000900 01  COLUMNS-DROPPED-UNLABELLED      PIC S9(03) USAGE IS COMP.
001000 01  COLUMNS-DROPPED-DUPLICATE       PIC S9(03) USAGE IS COMP.
001100 01  COLUMN-RESULT-TABLE.
001200     02  TBL-COLUMN OCCURS 30 TIMES
001300             INDEXED BY COL-IDX.
001400         05  TBL-COL-FILL-RATE        PIC S9V999 USAGE IS COMP.
001500         05  TBL-COL-SWITCHES.
001600             10  TBL-COL-PROTECTED-SW PIC X(01).
001700                 88  COL-IS-PROTECTED          VALUE 'Y'.
001800             10  TBL-COL-KEPT-SW       PIC X(01).
001900                 88  COL-KEPT-BY-THRESH        VALUE 'Y'.
002000             10  TBL-COL-SURVIVED-SW   PIC X(01).
002100                 88  COL-SURVIVED               VALUE 'Y'.
002200         05  TBL-COL-RESOLVED-LABEL   PIC X(40).
002300         05  TBL-COL-DUP-SEQUENCE     PIC S9(02) USAGE IS COMP.
002350     02  FILLER                       PIC X(10).
