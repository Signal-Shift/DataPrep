000100*****************************************************************
000200* Program name:    VSEXTR
000300* Original author: R TANAKA
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 04/18/97 R TANAKA        Created for vehicle-spec data prep run
000900* 11/09/97 R TANAKA        CR-0131  employee extract added        CR0131  
001000*                          alongside the original vehicle extract
001100* 05/27/98 D OKAFOR        CR-0168  short rows with a missing     CR0168  
001200*                          mandatory field now count as rejected,
001300*                          not an abend
001400* 02/02/99 D OKAFOR        CR-0177  vehicle and employee extracts CR0177  
001500*                          now run back-to-back in one CALL off
001600*                          separate DD pairs -- see note, the two
001700*                          extracts do not share a data set
001800* 11/30/99 D OKAFOR        Y2K -- no 2-digit year fields in this  Y2K     
001900*                          member, reviewed and signed off
002000* 03/11/03 M SUZUKI        CR-0256  trace note added when an      CR0256  
002100*                          accepted vehicle record carries no
002200*                          gas certification level
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  VSEXTR.
002600 AUTHOR. R TANAKA.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 04/18/1997.
002900 DATE-COMPILED.
003000 SECURITY. NON-CONFIDENTIAL.
003100*****************************************************************
003200*    RUNS BOTH SPEC-EXTRACTOR PASSES FOR THE RUN: VEHICLE       *
003300*    RECORDS OFF VEHIND/VEHOUTD AND EMPLOYEE RECORDS OFF        *
003400*    EMPIND/EMPOUTD.  EACH INPUT IS A POSITIONAL-CELL FILE,     *
003500*    HEADER ROW FIRST.  EACH ROW IS MAPPED TO A FIXED RECORD,   *
003600*    THE MANDATORY FIELDS ARE VALIDATED, AND ONLY ACCEPTED      *
003700*    ROWS ARE WRITTEN.  CALLED ONCE PER RUN BY VSCLEAN.         *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-3090.
004200 OBJECT-COMPUTER. IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT VEHICLE-IN-FILE ASSIGN TO VEHIND
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS VEHIN-FILE-STATUS.
005100     SELECT VEHICLE-OUT-FILE ASSIGN TO VEHOUTD
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS VEHOUT-FILE-STATUS.
005400     SELECT EMPLOYEE-IN-FILE ASSIGN TO EMPIND
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS EMPIN-FILE-STATUS.
005700     SELECT EMPLOYEE-OUT-FILE ASSIGN TO EMPOUTD
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS EMPOUT-FILE-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  VEHICLE-IN-FILE
006600         RECORDING MODE IS F.
006700 01  VEHICLE-IN-RECORD                PIC X(800).
006800*---------------------------------------------------------------*
006900*    CHEAP LEADING-CELL PEEK WITHOUT A FULL UNSTRING -- CARRIED *
007000*    FORWARD FROM THE OLD UNEMPLOYMENT-EXTRACT MEMBER.          *
007100*---------------------------------------------------------------*
007200 01  VEHICLE-IN-RECORD-PEEK REDEFINES VEHICLE-IN-RECORD.
007300     05  VEH-PEEK-FIRST-CELL          PIC X(40).
007400     05  FILLER                       PIC X(760).
007500*---------------------------------------------------------------*
007600 FD  VEHICLE-OUT-FILE
007700         RECORDING MODE IS F.
007800 01  VEHICLE-OUT-FILE-RECORD         PIC X(285).
007900*---------------------------------------------------------------*
008000*    TAIL-END PEEK OF THE CERTIFICATION COLUMNS, USED ONLY BY    *
008100*    THE CR-0168 REJECT TRACE IN 1200-PROCESS-ONE-VEHICLE-ROW.   *
008200*---------------------------------------------------------------*
008300 01  VEHICLE-OUT-RECORD-CERT-PEEK
008400         REDEFINES VEHICLE-OUT-FILE-RECORD.
008500     05  FILLER                       PIC X(245).
008600     05  VOP-GAS-CERT-LEVEL           PIC X(10).
008700     05  VOP-FY15-ACHIEVEMENT         PIC X(10).
008800     05  VOP-FY20-ACHIEVEMENT         PIC X(10).
008900     05  FILLER                       PIC X(10).
009000*---------------------------------------------------------------*
009100 FD  EMPLOYEE-IN-FILE
009200         RECORDING MODE IS F.
009300 01  EMPLOYEE-IN-RECORD               PIC X(280).
009400*---------------------------------------------------------------*
009500 01  EMPLOYEE-IN-RECORD-PEEK REDEFINES EMPLOYEE-IN-RECORD.
009600     05  EMP-PEEK-FIRST-CELL          PIC X(40).
009700     05  FILLER                       PIC X(240).
009800*---------------------------------------------------------------*
009900 FD  EMPLOYEE-OUT-FILE
010000         RECORDING MODE IS F.
010100 01  EMPLOYEE-OUT-FILE-RECORD        PIC X(160).
010200*****************************************************************
010300 WORKING-STORAGE SECTION.
010400*---------------------------------------------------------------*
010500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010600     05  VEHIN-FILE-STATUS            PIC X(02) VALUE '00'.
010700         88  VEHIN-FILE-OK                       VALUE '00'.
010800     05  VEHOUT-FILE-STATUS           PIC X(02) VALUE '00'.
010900         88  VEHOUT-FILE-OK                      VALUE '00'.
011000     05  EMPIN-FILE-STATUS            PIC X(02) VALUE '00'.
011100         88  EMPIN-FILE-OK                       VALUE '00'.
011200     05  EMPOUT-FILE-STATUS           PIC X(02) VALUE '00'.
011300         88  EMPOUT-FILE-OK                      VALUE '00'.
011400     05  VEHIN-EOF-SW                 PIC X(01) VALUE 'N'.
011500         88  VEHIN-EOF                           VALUE 'Y'.
011600     05  EMPIN-EOF-SW                 PIC X(01) VALUE 'N'.
011700         88  EMPIN-EOF                           VALUE 'Y'.
011800     05  FILLER                       PIC X(10).
011900*---------------------------------------------------------------*
012000 COPY VSRECS.
012100*---------------------------------------------------------------*
012200 LINKAGE SECTION.
012300 01  VEH-RECORDS-READ                 PIC S9(05) USAGE IS COMP.
012400 01  VEH-RECORDS-ACCEPTED             PIC S9(05) USAGE IS COMP.
012500 01  VEH-RECORDS-REJECTED             PIC S9(05) USAGE IS COMP.
012600 01  EMP-RECORDS-READ                 PIC S9(05) USAGE IS COMP.
012700 01  EMP-RECORDS-ACCEPTED             PIC S9(05) USAGE IS COMP.
012800 01  EMP-RECORDS-REJECTED             PIC S9(05) USAGE IS COMP.
012900*****************************************************************
013000 PROCEDURE DIVISION USING VEH-RECORDS-READ, VEH-RECORDS-ACCEPTED,
013100     VEH-RECORDS-REJECTED, EMP-RECORDS-READ, EMP-RECORDS-ACCEPTED,
013200     EMP-RECORDS-REJECTED.
013300*---------------------------------------------------------------*
013400 0000-MAIN-ROUTINE.
013500*---------------------------------------------------------------*
013600     MOVE ZERO                        TO VEH-RECORDS-READ
013700                                          VEH-RECORDS-ACCEPTED
013800                                          VEH-RECORDS-REJECTED
013900                                          EMP-RECORDS-READ
014000                                          EMP-RECORDS-ACCEPTED
014100                                          EMP-RECORDS-REJECTED.
014200     PERFORM 1000-PROCESS-VEHICLE-EXTRACT THRU 1000-EXIT.
014300     PERFORM 2000-PROCESS-EMPLOYEE-EXTRACT THRU 2000-EXIT.
014400     GOBACK.
014500*---------------------------------------------------------------*
014600 1000-PROCESS-VEHICLE-EXTRACT.
014700*---------------------------------------------------------------*
014800     OPEN INPUT VEHICLE-IN-FILE.
014900     IF NOT VEHIN-FILE-OK
015000         GO TO 1000-EXIT.
015100     OPEN OUTPUT VEHICLE-OUT-FILE.
015200     PERFORM 1100-READ-VEHICLE-IN.
015300     IF NOT VEHIN-EOF
015400         DISPLAY 'VSEXTR SKIPPING VEHICLE HEADER ROW '
015500                 VEH-PEEK-FIRST-CELL
015600         PERFORM 1100-READ-VEHICLE-IN.
015700     PERFORM 1200-PROCESS-ONE-VEHICLE-ROW
015800         UNTIL VEHIN-EOF.
015900     CLOSE VEHICLE-IN-FILE VEHICLE-OUT-FILE.
016000 1000-EXIT.
016100     EXIT.
016200*---------------------------------------------------------------*
016300 1100-READ-VEHICLE-IN.
016400*---------------------------------------------------------------*
016500     READ VEHICLE-IN-FILE
016600         AT END MOVE 'Y'              TO VEHIN-EOF-SW
016700     END-READ.
016800*---------------------------------------------------------------*
016900 1200-PROCESS-ONE-VEHICLE-ROW.
017000*---------------------------------------------------------------*
017100     ADD 1                            TO VEH-RECORDS-READ.
017200     MOVE SPACE                       TO RAW-CELL-ROW.
017300     UNSTRING VEHICLE-IN-RECORD DELIMITED BY ','
017400         INTO RAW-CELL (1)  RAW-CELL (2)  RAW-CELL (3)
017500              RAW-CELL (4)  RAW-CELL (5)  RAW-CELL (6)
017600              RAW-CELL (7)  RAW-CELL (8)  RAW-CELL (9)
017700              RAW-CELL (10) RAW-CELL (11) RAW-CELL (12)
017800              RAW-CELL (13) RAW-CELL (14) RAW-CELL (15)
017900              RAW-CELL (16) RAW-CELL (17) RAW-CELL (18)
018000              RAW-CELL (19) RAW-CELL (20)
018100     END-UNSTRING.
018200     MOVE SPACE                       TO VEHICLE-OUT-RECORD.
018300     MOVE RAW-CELL (1)                TO VO-MANUFACTURER.
018400     MOVE RAW-CELL (2)                TO VO-MODEL.
018500     MOVE RAW-CELL (3)                TO VO-MODEL-NUMBER.
018600     MOVE RAW-CELL (4)                TO VO-CATEGORY-CLASS-NUMBER.
018700     MOVE RAW-CELL (5)                TO VO-ENGINE-MODEL.
018800     MOVE RAW-CELL (6)                TO VO-ENGINE-DISPLACEMENT.
018900     MOVE RAW-CELL (7)                TO VO-TRANSMISSION-MODEL.
019000     MOVE RAW-CELL (8)                TO VO-VEHICLE-WEIGHT.
019100     MOVE RAW-CELL (9)                TO VO-SEATING-CAPACITY.
019200     MOVE RAW-CELL (10)               TO VO-FUEL-EFFICIENCY-KM-L.
019300     MOVE RAW-CELL (11)               TO VO-CO2-EMISSIONS-PER-KM.
019400     MOVE RAW-CELL (12)             TO VO-FY15-FUEL-STANDARD-KM-L.
019500     MOVE RAW-CELL (13)             TO VO-FY20-FUEL-STANDARD-KM-L.
019600     MOVE RAW-CELL (14)             TO VO-EFFICIENCY-IMPROVEMENT.
019700     MOVE RAW-CELL (15)               TO VO-FUEL-IMPROVEMENT.
019800     MOVE RAW-CELL (16)               TO VO-DRIVE-FORMAT.
019900     MOVE RAW-CELL (17)               TO VO-OTHER.
020000     MOVE RAW-CELL (18)               TO VO-GAS-CERT-LEVEL.
020100     MOVE RAW-CELL (19)          TO VO-FY15-STANDARD-ACHIEVEMENT.
020200     MOVE RAW-CELL (20)          TO VO-FY20-STANDARD-ACHIEVEMENT.
020300     IF VO-ENGINE-MODEL NOT = SPACE
020400         AND VO-MODEL-NUMBER NOT = SPACE
020500         WRITE VEHICLE-OUT-FILE-RECORD FROM VEHICLE-OUT-RECORD
020600         ADD 1                        TO VEH-RECORDS-ACCEPTED
020700         IF VOP-GAS-CERT-LEVEL = SPACE
020800             DISPLAY 'VSEXTR NOTE - VEHICLE RECORD '
020900                     VEH-RECORDS-ACCEPTED
021000                     ' WRITTEN WITH NO GAS CERT LEVEL'
021100         END-IF
021200     ELSE
021300         ADD 1                        TO VEH-RECORDS-REJECTED.
021400     PERFORM 1100-READ-VEHICLE-IN.
021500*---------------------------------------------------------------*
021600 2000-PROCESS-EMPLOYEE-EXTRACT.
021700*---------------------------------------------------------------*
021800     OPEN INPUT EMPLOYEE-IN-FILE.
021900     IF NOT EMPIN-FILE-OK
022000         GO TO 2000-EXIT.
022100     OPEN OUTPUT EMPLOYEE-OUT-FILE.
022200     PERFORM 2100-READ-EMPLOYEE-IN.
022300     IF NOT EMPIN-EOF
022400         DISPLAY 'VSEXTR SKIPPING EMPLOYEE HEADER ROW '
022500                 EMP-PEEK-FIRST-CELL
022600         PERFORM 2100-READ-EMPLOYEE-IN.
022700     PERFORM 2200-PROCESS-ONE-EMPLOYEE-ROW
022800         UNTIL EMPIN-EOF.
022900     CLOSE EMPLOYEE-IN-FILE EMPLOYEE-OUT-FILE.
023000 2000-EXIT.
023100     EXIT.
023200*---------------------------------------------------------------*
023300 2100-READ-EMPLOYEE-IN.
023400*---------------------------------------------------------------*
023500     READ EMPLOYEE-IN-FILE
023600         AT END MOVE 'Y'              TO EMPIN-EOF-SW
023700     END-READ.
023800*---------------------------------------------------------------*
023900 2200-PROCESS-ONE-EMPLOYEE-ROW.
024000*---------------------------------------------------------------*
024100     ADD 1                            TO EMP-RECORDS-READ.
024200     MOVE SPACE                       TO RAW-CELL-ROW.
024300     UNSTRING EMPLOYEE-IN-RECORD DELIMITED BY ','
024400         INTO RAW-CELL (1) RAW-CELL (2) RAW-CELL (3)
024500              RAW-CELL (4) RAW-CELL (5) RAW-CELL (6)
024600              RAW-CELL (7)
024700     END-UNSTRING.
024800     MOVE SPACE                       TO EMPLOYEE-OUT-RECORD.
024900     MOVE RAW-CELL (1)                TO EO-EMP-ID.
025000     MOVE RAW-CELL (2)                TO EO-EMP-NAME.
025100     MOVE RAW-CELL (3)                TO EO-EMP-FIELD-3.
025200     MOVE RAW-CELL (4)                TO EO-EMP-FIELD-4.
025300     MOVE RAW-CELL (5)                TO EO-EMP-FIELD-5.
025400     MOVE RAW-CELL (6)                TO EO-EMP-FIELD-6.
025500     MOVE RAW-CELL (7)                TO EO-EMP-FIELD-7.
025600     IF EO-EMP-ID NOT = SPACE
025700         AND EO-EMP-NAME NOT = SPACE
025800         WRITE EMPLOYEE-OUT-FILE-RECORD FROM EMPLOYEE-OUT-RECORD
025900         ADD 1                        TO EMP-RECORDS-ACCEPTED
026000     ELSE
026100         ADD 1                        TO EMP-RECORDS-REJECTED.
026200     PERFORM 2100-READ-EMPLOYEE-IN.
