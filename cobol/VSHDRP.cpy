000100*---------------------------------------------------------------*
000200*  VSHDRP  --  PERMITTED HEADER TRANSLATION RECORD (HEADERS-IN) *
000300*  ONE LINE PER ALLOWED HEADER, HEADER LINE FIRST, COMMA        *
000400*  DELIMITED.  JAPANESE LABEL IN COLUMN ONE, ENGLISH LABEL IN   *
000500*  COLUMN TWO; ENGLISH MAY BE ABSENT ON THE CARD.               *
000600*---------------------------------------------------------------*
000700 01  WS-HEADER-FIELDS.
000800     05  WS-HEADER-JP                PIC X(40).
000900     05  WS-HEADER-EN                PIC X(40).
001000     05  FILLER                      PIC X(20).
