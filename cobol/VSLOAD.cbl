000100*****************************************************************
000200* Program name:    VSLOAD
000300* Original author: R TANAKA
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/97 R TANAKA        Created for vehicle-spec data prep run
000900* 08/22/97 R TANAKA        CR-0112  permitted-headers file made   CR0112  
001000*                          optional, returns empty table on open
001100*                          failure instead of abending the run
001200* 01/09/98 D OKAFOR        CR-0144  duplicate Japanese header     CR0144  
001300*                          keys now keep the first entry seen
001400* 11/30/99 D OKAFOR        Y2K -- no 2-digit year fields in this  Y2K     
001500*                          member, reviewed and signed off
001600* 06/02/01 M SUZUKI        CR-0233  brand table bumped to 150     CR0233  
001700*                          entries for the expanded brand list
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  VSLOAD.
002100 AUTHOR. R TANAKA.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 03/11/1997.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*****************************************************************
002700*    LOADS THE TWO REFERENCE FILES THE CLEAN-UP RUN NEEDS:      *
002800*    - BRANDS-IN   : ENGLISH/JAPANESE BRAND NAME PAIRS, USED    *
002900*                    LATER TO SPOT THE START OF THE DATA ROWS   *
003000*    - HEADERS-IN  : PERMITTED JAPANESE-TO-ENGLISH HEADER       *
003100*                    TRANSLATIONS                               *
003200*    BOTH FILES ARE COMMA-DELIMITED, HEADER LINE FIRST.  CALLED *
003300*    BY VSCLEAN ONCE PER RUN.                                   *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT BRAND-FILE ASSIGN TO BRNDD
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS BRAND-FILE-STATUS.
004700     SELECT HEADER-FILE ASSIGN TO HDRDD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS HEADER-FILE-STATUS.
005000*****************************************************************
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  BRAND-FILE
005600         RECORDING MODE IS F.
005700 01  BRAND-FILE-RECORD               PIC X(80).
005750*---------------------------------------------------------------*
005760*    LEADING-CHAR PEEK -- A '*' IN COLUMN 1 MARKS A COMMENTED-  *
005770*    OUT BRAND ROW LEFT IN PLACE FOR THE NEXT MODEL YEAR.       *
005780*---------------------------------------------------------------*
005790 01  BRAND-FILE-RECORD-PEEK REDEFINES BRAND-FILE-RECORD.
005791     05  BFR-FIRST-CHAR               PIC X(01).
005792     05  FILLER                       PIC X(79).
005800*---------------------------------------------------------------*
005900 FD  HEADER-FILE
006000         RECORDING MODE IS F.
006100 01  HEADER-FILE-RECORD              PIC X(100).
006200*****************************************************************
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 COPY VSBRND.
006600 COPY VSHDRP.
006700*---------------------------------------------------------------*
006800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006900     05  BRAND-FILE-STATUS            PIC X(02) VALUE '00'.
007000         88  BRAND-FILE-OK                       VALUE '00'.
007100     05  HEADER-FILE-STATUS           PIC X(02) VALUE '00'.
007200         88  HEADER-FILE-OK                      VALUE '00'.
007300     05  BRAND-EOF-SW                 PIC X(01) VALUE 'N'.
007400         88  BRAND-EOF                           VALUE 'Y'.
007500     05  HEADER-EOF-SW                PIC X(01) VALUE 'N'.
007600         88  HEADER-EOF                          VALUE 'Y'.
007700     05  WS-FIRST-LINE-SW             PIC X(01) VALUE 'Y'.
007800         88  FIRST-LINE-PENDING                  VALUE 'Y'.
007900     05  WS-DUP-FOUND-SW              PIC X(01) VALUE 'N'.
008000         88  JP-KEY-ALREADY-LOADED               VALUE 'Y'.
008100     05  WS-COMMA-POSITION            PIC S9(03) USAGE IS COMP.
008150     05  FILLER                       PIC X(08).
008200*---------------------------------------------------------------*
008300*    GENERAL-PURPOSE LEADING-SPACE TRIM, USED ON EVERY FIELD    *
008400*    SPLIT OFF A CSV LINE BEFORE IT GOES IN A TABLE.            *
008500*---------------------------------------------------------------*
008600 01  WS-TRIM-WORK-AREA.
008700     05  WS-TRIM-IN                   PIC X(40).
008750     05  WS-TRIM-IN-PEEK REDEFINES WS-TRIM-IN.
008760         10  WS-TRIM-IN-FIRST-CHAR    PIC X(01).
008770         10  FILLER                   PIC X(39).
008800     05  WS-TRIM-OUT                  PIC X(40).
008900     05  WS-TRIM-POS                  PIC S9(03) USAGE IS COMP.
009000*---------------------------------------------------------------*
009100*    SECOND VIEW OF THE RAW HEADER-FILE RECORD, USED ONLY WHEN  *
009200*    THE ENGLISH HALF OF THE LINE IS ABSENT ALTOGETHER.         *
009300*---------------------------------------------------------------*
009400 01  HEADER-FILE-RECORD-TRIMMED REDEFINES HEADER-FILE-RECORD.
009500     05  HFR-JP-PORTION               PIC X(40).
009600     05  HFR-REST                     PIC X(60).
009700*---------------------------------------------------------------*
009800 LINKAGE SECTION.
009900 COPY VSTABL.
010000*****************************************************************
010100 PROCEDURE DIVISION USING BRAND-TABLE-SIZE, HEADER-TABLE-SIZE,
010200     LOAD-RETURN-CODE, BRAND-TABLE, HEADER-TABLE.
010300*---------------------------------------------------------------*
010400 0000-MAIN-ROUTINE.
010500*---------------------------------------------------------------*
010600     MOVE SPACE                       TO LOAD-RETURN-CODE.
010700     MOVE ZERO                        TO BRAND-TABLE-SIZE
010800                                          HEADER-TABLE-SIZE.
010900     PERFORM 2000-LOAD-BRAND-TABLE THRU 2000-EXIT.
011000     PERFORM 3000-LOAD-HEADER-TABLE THRU 3000-EXIT.
011100     GOBACK.
011200*---------------------------------------------------------------*
011300 2000-LOAD-BRAND-TABLE.
011400*---------------------------------------------------------------*
011500     OPEN INPUT BRAND-FILE.
011600     IF NOT BRAND-FILE-OK
011700         GO TO 2000-EXIT.
011800     MOVE 'Y'                         TO WS-FIRST-LINE-SW.
011900     PERFORM 2100-READ-BRAND-FILE.
012000     PERFORM 2200-PROCESS-BRAND-RECORD
012100         UNTIL BRAND-EOF.
012200     CLOSE BRAND-FILE.
012300 2000-EXIT.
012400     EXIT.
012500*---------------------------------------------------------------*
012600 2100-READ-BRAND-FILE.
012700*---------------------------------------------------------------*
012800     READ BRAND-FILE
012900         AT END MOVE 'Y'              TO BRAND-EOF-SW
013000     END-READ.
013100*---------------------------------------------------------------*
013200 2200-PROCESS-BRAND-RECORD.
013300*---------------------------------------------------------------*
013400     IF FIRST-LINE-PENDING
013500         MOVE 'N'                     TO WS-FIRST-LINE-SW
013600     ELSE
013700         IF BRAND-FILE-RECORD NOT = SPACE
013710             AND BFR-FIRST-CHAR NOT = '*'
013800             PERFORM 2300-STORE-BRAND-ENTRY.
013900     PERFORM 2100-READ-BRAND-FILE.
014000*---------------------------------------------------------------*
014100 2300-STORE-BRAND-ENTRY.
014200*---------------------------------------------------------------*
014300     MOVE SPACE                       TO WS-BRAND-FIELDS.
014400     UNSTRING BRAND-FILE-RECORD DELIMITED BY ','
014500         INTO WS-BRAND-EN
014600              WS-BRAND-JP
014700     END-UNSTRING.
014800     IF BRAND-TABLE-SIZE < 150
014900         ADD 1                        TO BRAND-TABLE-SIZE
015000         MOVE WS-BRAND-EN             TO WS-TRIM-IN
015100         PERFORM 9500-TRIM-FIELD THRU 9500-EXIT
015200         MOVE WS-TRIM-OUT
015300             TO TBL-BRAND-EN (BRAND-TABLE-SIZE)
015400         MOVE WS-BRAND-JP             TO WS-TRIM-IN
015500         PERFORM 9500-TRIM-FIELD THRU 9500-EXIT
015600         MOVE WS-TRIM-OUT
015700             TO TBL-BRAND-JP (BRAND-TABLE-SIZE).
015800*---------------------------------------------------------------*
015900 3000-LOAD-HEADER-TABLE.
016000*---------------------------------------------------------------*
016100     OPEN INPUT HEADER-FILE.
016200     IF NOT HEADER-FILE-OK
016300         MOVE 'H'                     TO LOAD-RETURN-CODE
016400         GO TO 3000-EXIT.
016500     MOVE 'Y'                         TO WS-FIRST-LINE-SW.
016600     PERFORM 3100-READ-HEADER-FILE.
016700     PERFORM 3200-PROCESS-HEADER-RECORD
016800         UNTIL HEADER-EOF.
016900     CLOSE HEADER-FILE.
017000 3000-EXIT.
017100     EXIT.
017200*---------------------------------------------------------------*
017300 3100-READ-HEADER-FILE.
017400*---------------------------------------------------------------*
017500     READ HEADER-FILE
017600         AT END MOVE 'Y'              TO HEADER-EOF-SW
017700     END-READ.
017800*---------------------------------------------------------------*
017900 3200-PROCESS-HEADER-RECORD.
018000*---------------------------------------------------------------*
018100     IF FIRST-LINE-PENDING
018200         MOVE 'N'                     TO WS-FIRST-LINE-SW
018300     ELSE
018400         IF HEADER-FILE-RECORD NOT = SPACE
018500             PERFORM 3300-SPLIT-HEADER-RECORD THRU 3300-EXIT.
018600     PERFORM 3100-READ-HEADER-FILE.
018700*---------------------------------------------------------------*
018800*    SPLIT ON THE *FIRST* COMMA ONLY -- THE ENGLISH SIDE MAY    *
018900*    ITSELF CONTAIN A COMMA ("SEDAN, 4-DOOR").                  *
019000*---------------------------------------------------------------*
019100 3300-SPLIT-HEADER-RECORD.
019200*---------------------------------------------------------------*
019300     MOVE SPACE                       TO WS-HEADER-FIELDS.
019400     MOVE ZERO                        TO WS-COMMA-POSITION.
019500     INSPECT HEADER-FILE-RECORD
019600         TALLYING WS-COMMA-POSITION
019700         FOR CHARACTERS BEFORE INITIAL ','.
019800     IF WS-COMMA-POSITION >= 100
019900         MOVE HFR-JP-PORTION          TO WS-HEADER-JP
020000         MOVE SPACE                   TO WS-HEADER-EN
020100     ELSE
020200         UNSTRING HEADER-FILE-RECORD DELIMITED BY ','
020300             INTO WS-HEADER-JP
020400                  WS-HEADER-EN
020500         END-UNSTRING.
020600     MOVE WS-HEADER-JP                TO WS-TRIM-IN.
020700     PERFORM 9500-TRIM-FIELD THRU 9500-EXIT.
020800     MOVE WS-TRIM-OUT                 TO WS-HEADER-JP.
020900     IF WS-HEADER-JP = SPACE
021000         GO TO 3300-EXIT.
021100     IF WS-HEADER-EN = SPACE
021200         MOVE WS-HEADER-JP            TO WS-HEADER-EN
021300     ELSE
021400         MOVE WS-HEADER-EN            TO WS-TRIM-IN
021500         PERFORM 9500-TRIM-FIELD THRU 9500-EXIT
021600         MOVE WS-TRIM-OUT             TO WS-HEADER-EN.
021700     PERFORM 3400-CHECK-DUPLICATE-KEY.
021800     IF NOT JP-KEY-ALREADY-LOADED
021900         AND HEADER-TABLE-SIZE < 300
022000         ADD 1                        TO HEADER-TABLE-SIZE
022100         MOVE WS-HEADER-JP
022200             TO TBL-HEADER-JP (HEADER-TABLE-SIZE)
022300         MOVE WS-HEADER-EN
022400             TO TBL-HEADER-EN (HEADER-TABLE-SIZE).
022500 3300-EXIT.
022600     EXIT.
022700*---------------------------------------------------------------*
022800 3400-CHECK-DUPLICATE-KEY.
022900*---------------------------------------------------------------*
023000     MOVE 'N'                         TO WS-DUP-FOUND-SW.
023100     IF HEADER-TABLE-SIZE > 0
023200         SET HEADER-IDX TO 1
023300         SEARCH TBL-HEADER
023400             AT END
023500                 CONTINUE
023600             WHEN TBL-HEADER-JP (HEADER-IDX) = WS-HEADER-JP
023700                 MOVE 'Y'              TO WS-DUP-FOUND-SW.
023800*---------------------------------------------------------------*
023900*    STRIPS LEADING SPACES FROM WS-TRIM-IN INTO WS-TRIM-OUT.    *
024000*    TRAILING SPACES NEED NO WORK -- THE FIELD IS ALPHANUMERIC  *
024100*    AND ALREADY BLANK TO THE RIGHT.                            *
024200*---------------------------------------------------------------*
024300 9500-TRIM-FIELD.
024400*---------------------------------------------------------------*
024410     IF WS-TRIM-IN-FIRST-CHAR NOT = SPACE
024420         MOVE WS-TRIM-IN              TO WS-TRIM-OUT
024430         GO TO 9500-EXIT.
024500     MOVE SPACE                       TO WS-TRIM-OUT.
024600     MOVE 1                           TO WS-TRIM-POS.
024700     PERFORM 9510-BUMP-TRIM-POS
024800         UNTIL WS-TRIM-POS > 40
024900            OR WS-TRIM-IN (WS-TRIM-POS:1) NOT = SPACE.
025000     IF WS-TRIM-POS NOT > 40
025100         MOVE WS-TRIM-IN (WS-TRIM-POS:) TO WS-TRIM-OUT.
025150 9500-EXIT.
025160     EXIT.
025200*---------------------------------------------------------------*
025300 9510-BUMP-TRIM-POS.
025400*---------------------------------------------------------------*
025500     ADD 1                            TO WS-TRIM-POS.
