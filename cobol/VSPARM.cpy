000100*---------------------------------------------------------------*
000200*  VSPARM  --  RUN PARAMETER CARD LAYOUT                        *
000300*  USED BY VSCLEAN TO READ THE THREE START-UP PARAMETERS FOR    *
000400*  A VEHICLE-SPEC CLEAN-UP RUN.  CARD IS FIXED-COLUMN, NOT      *
000500*  COMMA DELIMITED -- ONE CARD PER RUN, READ FROM THE PARMDD    *
000550*  DD/FILE.  SEE THE COLUMN LAYOUT BELOW.                       *
000600*---------------------------------------------------------------*
000700 01  WS-CONFIG-RECORD.
000800     05  CF-INPUT-FILE-NAME          PIC X(60).
000900     05  CF-OUTPUT-FILE-NAME         PIC X(60).
001000     05  CF-THRESHOLD-ALPHA          PIC X(05).
001100     05  FILLER                      PIC X(05).
001200*---------------------------------------------------------------*
001300*    THRESHOLD IS CARRIED BOTH AS THE ALPHA TEXT READ FROM THE  *
001400*    CARD ("0.100") AND AS AN IMPLIED-DECIMAL NUMERIC, BUILT BY *
001500*    1100-EDIT-PARM-CARD WITHOUT CALLING FUNCTION NUMVAL.       *
001600*---------------------------------------------------------------*
001700 01  WS-THRESHOLD-PARTS.
001800     05  CF-THRESH-WHOLE             PIC 9.
001900     05  CF-THRESH-FRACTION          PIC 999.
002000 01  WS-THRESHOLD-VALUE REDEFINES WS-THRESHOLD-PARTS
002100                                   PIC 9V999.
002200 01  WS-PARM-SWITCHES.
002300     05  PARM-VALID-SW               PIC X(01) VALUE 'Y'.
002400         88  PARM-IS-VALID                      VALUE 'Y'.
002500     05  INPUT-FILE-FOUND-SW         PIC X(01) VALUE 'Y'.
002600         88  INPUT-FILE-EXISTS                  VALUE 'Y'.
002650     05  FILLER                      PIC X(08).
