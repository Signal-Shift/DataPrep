000100*---------------------------------------------------------------*
000200*  VSPRCTL  --  RUN-LOG PRINT CONTROL                           *
000300*  SHOP-STANDARD PAGE/LINE CONTROL FOR THE RUN-SUMMARY LISTING. *
000400*---------------------------------------------------------------*
000500 01  PRINT-CONTROL-FIELDS.
000600     05  PAGE-COUNT                   PIC S9(04) USAGE IS COMP
000700                                       VALUE 1.
000800     05  LINE-COUNT                   PIC S9(04) USAGE IS COMP
000900                                       VALUE 99.
001000     05  LINES-ON-PAGE                PIC S9(04) USAGE IS COMP
001100                                       VALUE 55.
001200     05  LINE-SPACEING                PIC S9(02) USAGE IS COMP
001300                                       VALUE 1.
001350     05  FILLER                       PIC X(04).
001400*---------------------------------------------------------------*
001500*    RUN DATE, BROKEN OUT FROM ACCEPT FROM DATE (YYMMDD) AND    *
001600*    ALSO VIEWED AS A SINGLE EDIT-READY NUMBER.                 *
001700*---------------------------------------------------------------*
001800 01  WS-RUN-DATE-TODAY.
001900     05  WS-RUN-YY                    PIC 9(02).
002000     05  WS-RUN-MM                    PIC 9(02).
002100     05  WS-RUN-DD                    PIC 9(02).
002200 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-TODAY
002300                                   PIC 9(06).
