000100*****************************************************************
000200* Program name:    VSPROC
000300* Original author: R TANAKA
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 04/02/97 R TANAKA        Created for vehicle-spec data prep run
000900* 10/14/97 R TANAKA        CR-0126  duplicate-label pass now      CR0126  
001000*                          numbers survivors " (2)", " (3)" in
001100*                          original column order, not fill order
001200* 03/05/98 D OKAFOR        CR-0159  protected Car-Name column now CR0159  
001300*                          bypasses the zero-data-rows shutout
001400*                          -- NOTE see CR-0201 below, reversed
001500* 08/11/98 D OKAFOR        CR-0201  reversed CR-0159 -- zero data CR0201  
001600*                          rows keeps no columns, protected or not
001700* 11/30/99 D OKAFOR        Y2K -- no 2-digit year fields in this  Y2K     
001800*                          member, reviewed and signed off
001900* 09/23/03 M SUZUKI        CR-0258  added plain-filter mode for   CR0258  
002000*                          sheets where no header range is found
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  VSPROC.
002400 AUTHOR. R TANAKA.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 04/02/1997.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900*****************************************************************
003000*    APPLIES THE COLUMN FILL-RATE THRESHOLD, RESOLVES HEADER    *
003100*    LABELS AND RESOLVES DUPLICATE LABELS FOR ONE SHEET.  TWO   *
003200*    MODES, SET ON ENTRY BY PROC-MODE-SWITCH --                 *
003300*      'S' = FULL SHEET FLOW (PROTECT CAR-NAME, THRESHOLD,      *
003400*            RESOLVE HEADERS, DROP UNLABELLED, DEDUP)           *
003500*      'P' = PLAIN FILTER (THRESHOLD ONLY, NO HEADER LOGIC,     *
003600*            NO PROTECTED COLUMN -- CALLER SUPPLIES THE ROW     *
003700*            SET TO CONSIDER IN DATA-ROW-TABLE)                 *
003800*    CALLED ONCE PER SHEET BY VSCLEAN.                          *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-3090.
004300 OBJECT-COMPUTER. IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-CONSTANTS.
005100     05  WS-CAR-NAME-ANCHOR           PIC X(06) VALUE "車名".
005200     05  WS-DEDUP-RATIO               PIC S9V999 USAGE IS COMP
005300                                       VALUE 0.5.
005350     05  FILLER                       PIC X(08).
005400*---------------------------------------------------------------*
005500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005600     05  WS-COL-NUM                   PIC S9(03) USAGE IS COMP.
005700     05  WS-INNER-COL-NUM             PIC S9(03) USAGE IS COMP.
005800     05  WS-ROW-NUM                   PIC S9(04) USAGE IS COMP.
005900     05  WS-NON-EMPTY-COUNT           PIC S9(04) USAGE IS COMP.
006000     05  WS-KEPT-THRESHOLD-COUNT      PIC S9(03) USAGE IS COMP.
006100     05  WS-GROUP-MAX-FILL            PIC S9V999 USAGE IS COMP.
006200     05  WS-GROUP-HALF-MAX            PIC S9V999 USAGE IS COMP.
006300     05  WS-GROUP-SEQ                 PIC S9(02) USAGE IS COMP.
006400     05  WS-GROUP-LABEL               PIC X(40).
006500     05  WS-FALLBACK-LABEL            PIC X(40).
006600     05  WS-FALLBACK-FOUND-SW         PIC X(01) VALUE 'N'.
006700         88  FALLBACK-ALREADY-FOUND              VALUE 'Y'.
006800     05  WS-MATCH-FOUND-SW            PIC X(01) VALUE 'N'.
006900         88  PERMITTED-MATCH-FOUND               VALUE 'Y'.
007000     05  WS-CAR-NAME-FOUND-SW         PIC X(01) VALUE 'N'.
007100         88  CAR-NAME-COL-FOUND                  VALUE 'Y'.
007200     05  FILLER                       PIC X(10).
007300*---------------------------------------------------------------*
007400*    SCRATCH AREA FOR BUILDING THE " (N)" DUPLICATE SUFFIX      *
007500*    WITHOUT AN INTRINSIC FUNCTION -- THE DIGIT IS EDITED       *
007600*    THROUGH A REDEFINES RATHER THAN FUNCTION NUMVAL/TRIM.      *
007700*---------------------------------------------------------------*
007800 01  WS-DUP-SUFFIX-AREA.
007900     05  WS-DUP-SUFFIX-NUM            PIC 9(02).
008000 01  WS-DUP-SUFFIX-CHARS REDEFINES WS-DUP-SUFFIX-AREA
008100                                      PIC X(02).
008200 01  WS-SUFFIX-TEXT                   PIC X(05) VALUE SPACE.
008300*---------------------------------------------------------------*
008400*    RAW-BYTE VIEW OF A FILL-RATE FIELD, CARRIED FORWARD FROM   *
008500*    THE SHOP'S OLD DEBUG-DUMP HABIT ON COMP WORK FIELDS.       *
008600*---------------------------------------------------------------*
008700 01  WS-FILL-RATE-DEBUG-AREA.
008800     05  WS-FILL-RATE-DEBUG-VAL       PIC S9V999 USAGE IS COMP.
008900 01  WS-FILL-RATE-DEBUG-X REDEFINES WS-FILL-RATE-DEBUG-AREA
009000                                      PIC X(04).
009100*---------------------------------------------------------------*
009200*    NUMERIC TWIN OF THE MODE SWITCH, KEPT FOR A SANITY CHECK   *
009300*    ON WHAT THE CALLER PASSED IN.                              *
009400*---------------------------------------------------------------*
009500 01  WS-MODE-SAVE-AREA.
009600     05  WS-MODE-SAVE-CHAR            PIC X(01).
009700 01  WS-MODE-SAVE-NUMERIC REDEFINES WS-MODE-SAVE-AREA
009800                                      PIC 9(01).
009900*---------------------------------------------------------------*
010000 LINKAGE SECTION.
010100 01  PROC-MODE-SWITCH                 PIC X(01).
010200     88  PROC-MODE-SHEET                         VALUE 'S'.
010300     88  PROC-MODE-PLAIN                         VALUE 'P'.
010400 01  PROC-COLUMN-THRESHOLD             PIC 9V999.
010500 COPY VSTABL.
010600 COPY VSCELL.
010700 COPY VSCOLT.
010800*****************************************************************
010900 PROCEDURE DIVISION USING PROC-MODE-SWITCH, PROC-COLUMN-THRESHOLD,
011000     HEADER-TABLE-SIZE, HEADER-TABLE,
011100     SHEET-ORIGINAL-COLUMNS, SHEET-CAR-NAME-COLUMN,
011200     HEADER-ROW-TABLE-SIZE, HEADER-ROW-TABLE,
011300     DATA-ROW-TABLE-SIZE, DATA-ROW-TABLE,
011400     FINAL-COLUMN-COUNT, COLUMNS-KEPT-THRESHOLD,
011500     COLUMNS-DROPPED-UNLABELLED, COLUMNS-DROPPED-DUPLICATE,
011600     COLUMN-RESULT-TABLE.
011700*---------------------------------------------------------------*
011800 0000-MAIN-ROUTINE.
011900*---------------------------------------------------------------*
012000     MOVE PROC-MODE-SWITCH            TO WS-MODE-SAVE-CHAR.
012100     IF WS-MODE-SAVE-NUMERIC IS NUMERIC
012200         DISPLAY 'VSPROC WARNING - MODE SWITCH NOT S OR P'.
012300     MOVE ZERO                        TO FINAL-COLUMN-COUNT
012400         COLUMNS-KEPT-THRESHOLD
012500         COLUMNS-DROPPED-UNLABELLED
012600         COLUMNS-DROPPED-DUPLICATE
012700         WS-KEPT-THRESHOLD-COUNT
012800         SHEET-CAR-NAME-COLUMN.
012900     PERFORM 1000-INIT-COLUMN-TABLE THRU 1000-EXIT.
013000     IF PROC-MODE-SHEET
013100         PERFORM 2000-LOCATE-CAR-NAME-COLUMN THRU 2000-EXIT.
013200     PERFORM 3000-COMPUTE-FILL-RATES THRU 3000-EXIT.
013300     PERFORM 3500-APPLY-THRESHOLD THRU 3500-EXIT.
013400     IF PROC-MODE-SHEET
013500         PERFORM 4000-RESOLVE-HEADERS THRU 4000-EXIT
013600         PERFORM 4500-DROP-UNLABELLED THRU 4500-EXIT
013700         PERFORM 5000-RESOLVE-DUPLICATES THRU 5000-EXIT
013800     ELSE
013900         PERFORM 5500-COPY-KEPT-TO-SURVIVED THRU 5500-EXIT.
014000     PERFORM 6000-BUILD-FINAL-COUNT THRU 6000-EXIT.
014100     GOBACK.
014200*---------------------------------------------------------------*
014300 1000-INIT-COLUMN-TABLE.
014400*---------------------------------------------------------------*
014500     PERFORM 1100-INIT-ONE-COLUMN
014600         VARYING WS-COL-NUM FROM 1 BY 1
014700         UNTIL WS-COL-NUM > 30.
014800 1000-EXIT.
014900     EXIT.
015000*---------------------------------------------------------------*
015100 1100-INIT-ONE-COLUMN.
015200*---------------------------------------------------------------*
015300     MOVE ZERO                        TO TBL-COL-FILL-RATE
015400         (WS-COL-NUM)
015500     MOVE 'N'                         TO TBL-COL-PROTECTED-SW
015600         (WS-COL-NUM)
015700         TBL-COL-KEPT-SW (WS-COL-NUM)
015800         TBL-COL-SURVIVED-SW
015900         (WS-COL-NUM)
016000     MOVE SPACE                       TO TBL-COL-RESOLVED-LABEL
016100         (WS-COL-NUM)
016200     MOVE ZERO                        TO TBL-COL-DUP-SEQUENCE
016300         (WS-COL-NUM).
016500*---------------------------------------------------------------*
016600*    SCAN EVERY RAW HEADER ROW FOR THE CAR-NAME ANCHOR.  THE    *
016700*    COLUMN IT IS FOUND IN IS PROTECTED REGARDLESS OF FILL      *
016800*    RATE.                                                      *
016900*---------------------------------------------------------------*
017000 2000-LOCATE-CAR-NAME-COLUMN.
017100*---------------------------------------------------------------*
017200     MOVE 'N'                         TO WS-CAR-NAME-FOUND-SW.
017300     IF HEADER-ROW-TABLE-SIZE > ZERO
017400         PERFORM 2100-SCAN-HEADER-ROW-FOR-ANCHOR
017500             VARYING HDRROW-IDX FROM 1 BY 1
017600             UNTIL HDRROW-IDX > HEADER-ROW-TABLE-SIZE
017700                OR CAR-NAME-COL-FOUND.
017800 2000-EXIT.
017900     EXIT.
018000*---------------------------------------------------------------*
018100 2100-SCAN-HEADER-ROW-FOR-ANCHOR.
018200*---------------------------------------------------------------*
018300     PERFORM 2110-TEST-ONE-HEADER-CELL
018400         VARYING WS-COL-NUM FROM 1 BY 1
018500         UNTIL WS-COL-NUM > SHEET-ROW-MAX-COLS
018600            OR CAR-NAME-COL-FOUND.
018700*---------------------------------------------------------------*
018800 2110-TEST-ONE-HEADER-CELL.
018900*---------------------------------------------------------------*
019000     IF TBL-HEADER-CELL (HDRROW-IDX WS-COL-NUM)
019100             = WS-CAR-NAME-ANCHOR
019200         MOVE WS-COL-NUM              TO SHEET-CAR-NAME-COLUMN
019300         MOVE 'Y'                     TO TBL-COL-PROTECTED-SW
019400             (WS-COL-NUM)
019500         MOVE 'Y'                     TO WS-CAR-NAME-FOUND-SW.
019550*---------------------------------------------------------------*
019600*    FILL RATE = NON-EMPTY DATA CELLS / ROWS CONSIDERED, FOR    *
019700*    EACH COLUMN 1 THRU ORIGINAL-COLUMN-COUNT.                  *
019800*---------------------------------------------------------------*
019900 3000-COMPUTE-FILL-RATES.
020000*---------------------------------------------------------------*
020100     IF DATA-ROW-TABLE-SIZE > ZERO
020200         PERFORM 3100-COMPUTE-ONE-COLUMN-RATE
020300             VARYING WS-COL-NUM FROM 1 BY 1
020400             UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
020500 3000-EXIT.
020600     EXIT.
020700*---------------------------------------------------------------*
020800 3100-COMPUTE-ONE-COLUMN-RATE.
020900*---------------------------------------------------------------*
021000     MOVE ZERO                        TO WS-NON-EMPTY-COUNT.
021100     PERFORM 3110-TEST-ONE-DATA-CELL
021200         VARYING DATAROW-IDX FROM 1 BY 1
021300         UNTIL DATAROW-IDX > DATA-ROW-TABLE-SIZE.
021400     COMPUTE TBL-COL-FILL-RATE (WS-COL-NUM) =
021500         WS-NON-EMPTY-COUNT / DATA-ROW-TABLE-SIZE.
021600     MOVE TBL-COL-FILL-RATE (WS-COL-NUM)
021700                                       TO WS-FILL-RATE-DEBUG-VAL.
021800*---------------------------------------------------------------*
021900 3110-TEST-ONE-DATA-CELL.
022000*---------------------------------------------------------------*
022100     IF TBL-DATA-CELL (DATAROW-IDX WS-COL-NUM) NOT = SPACE
022200         ADD 1                        TO WS-NON-EMPTY-COUNT.
022300*---------------------------------------------------------------*
022400*    KEEP A COLUMN IF IT IS PROTECTED OR ITS FILL RATE MEETS    *
022500*    THE THRESHOLD.  ZERO DATA ROWS KEEPS NOTHING, PROTECTED    *
022600*    OR NOT (CR-0201).                                          *
022700*---------------------------------------------------------------*
022800 3500-APPLY-THRESHOLD.
022900*---------------------------------------------------------------*
023000     IF DATA-ROW-TABLE-SIZE > ZERO
023100         PERFORM 3600-APPLY-ONE-COLUMN-THRESHOLD
023200             VARYING WS-COL-NUM FROM 1 BY 1
023300             UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
023400 3500-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------*
023700 3600-APPLY-ONE-COLUMN-THRESHOLD.
023800*---------------------------------------------------------------*
023900     IF COL-IS-PROTECTED (WS-COL-NUM)
024000        OR TBL-COL-FILL-RATE (WS-COL-NUM) >= PROC-COLUMN-THRESHOLD
024100         MOVE 'Y'                     TO TBL-COL-KEPT-SW
024200             (WS-COL-NUM)
024300         ADD 1                        TO WS-KEPT-THRESHOLD-COUNT.
024400     MOVE WS-KEPT-THRESHOLD-COUNT     TO COLUMNS-KEPT-THRESHOLD.
024500*---------------------------------------------------------------*
024600*    FOR EACH KEPT COLUMN, SCAN THE HEADER ROWS BOTTOM TO TOP   *
024700*    FOR A LABEL THAT MATCHES THE PERMITTED-HEADERS TABLE; IF   *
024800*    NONE MATCHES, FALL BACK TO THE BOTTOM-MOST NON-EMPTY       *
024900*    VALUE.                                                     *
025000*---------------------------------------------------------------*
025100 4000-RESOLVE-HEADERS.
025200*---------------------------------------------------------------*
025300     PERFORM 4100-RESOLVE-ONE-COLUMN
025400         VARYING WS-COL-NUM FROM 1 BY 1
025500         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
025600 4000-EXIT.
025700     EXIT.
025800*---------------------------------------------------------------*
025900 4100-RESOLVE-ONE-COLUMN.
026000*---------------------------------------------------------------*
026100     IF COL-KEPT-BY-THRESH (WS-COL-NUM)
026200         MOVE SPACE                   TO WS-FALLBACK-LABEL
026300         MOVE 'N'                     TO WS-FALLBACK-FOUND-SW
026400                                          WS-MATCH-FOUND-SW
026500         IF HEADER-ROW-TABLE-SIZE > ZERO
026600             PERFORM 4200-SCAN-HEADER-CELL-FOR-COLUMN
026700                 VARYING HDRROW-IDX FROM HEADER-ROW-TABLE-SIZE
026800                 BY -1
026900                 UNTIL HDRROW-IDX < 1
027000                    OR PERMITTED-MATCH-FOUND
027100         IF NOT PERMITTED-MATCH-FOUND
027200             MOVE WS-FALLBACK-LABEL   TO TBL-COL-RESOLVED-LABEL
027300                 (WS-COL-NUM).
027400*---------------------------------------------------------------*
027500 4200-SCAN-HEADER-CELL-FOR-COLUMN.
027600*---------------------------------------------------------------*
027700     MOVE TBL-HEADER-CELL (HDRROW-IDX WS-COL-NUM)
027800                                       TO WS-GROUP-LABEL.
027900     IF WS-GROUP-LABEL NOT = SPACE
028000         IF NOT FALLBACK-ALREADY-FOUND
028100             MOVE WS-GROUP-LABEL      TO WS-FALLBACK-LABEL
028200             MOVE 'Y'                 TO WS-FALLBACK-FOUND-SW
028300         END-IF
028400         IF HEADER-TABLE-SIZE > ZERO
028500             SET HEADER-IDX TO 1
028600             SEARCH TBL-HEADER
028700                 AT END
028800                     CONTINUE
028900                 WHEN TBL-HEADER-JP (HEADER-IDX) = WS-GROUP-LABEL
029000                     MOVE TBL-HEADER-EN (HEADER-IDX)
029100                         TO TBL-COL-RESOLVED-LABEL (WS-COL-NUM)
029200                     MOVE 'Y'          TO WS-MATCH-FOUND-SW.
029300*---------------------------------------------------------------*
029400*    A KEPT COLUMN WHOSE RESOLVED LABEL IS STILL BLANK IS       *
029500*    DROPPED (UN-KEPT) AND COUNTED AS UNLABELLED.               *
029600*---------------------------------------------------------------*
029700 4500-DROP-UNLABELLED.
029800*---------------------------------------------------------------*
029900     PERFORM 4600-TEST-ONE-LABEL
030000         VARYING WS-COL-NUM FROM 1 BY 1
030100         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
030200 4500-EXIT.
030300     EXIT.
030400*---------------------------------------------------------------*
030500 4600-TEST-ONE-LABEL.
030600*---------------------------------------------------------------*
030700     IF COL-KEPT-BY-THRESH (WS-COL-NUM)
030800         AND TBL-COL-RESOLVED-LABEL (WS-COL-NUM) = SPACE
030900         MOVE 'N'                     TO TBL-COL-KEPT-SW
031000             (WS-COL-NUM)
031100         ADD 1                     TO COLUMNS-DROPPED-UNLABELLED.
031200*---------------------------------------------------------------*
031300*    GROUP SURVIVING COLUMNS BY LABEL.  WITHIN A GROUP OF 2+,   *
031400*    DROP ANY COLUMN WHOSE FILL RATE IS BELOW HALF THE GROUP'S  *
031500*    MAXIMUM; SURVIVORS ARE NUMBERED IN ORIGINAL COLUMN ORDER.  *
031600*---------------------------------------------------------------*
031700 5000-RESOLVE-DUPLICATES.
031800*---------------------------------------------------------------*
031900     PERFORM 5100-PROCESS-ONE-COLUMN-GROUP
032000         VARYING WS-COL-NUM FROM 1 BY 1
032100         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
032200 5000-EXIT.
032300     EXIT.
032400*---------------------------------------------------------------*
032500 5100-PROCESS-ONE-COLUMN-GROUP.
032600*---------------------------------------------------------------*
032700     IF COL-KEPT-BY-THRESH (WS-COL-NUM)
032800         AND TBL-COL-DUP-SEQUENCE (WS-COL-NUM) = ZERO
032900         MOVE TBL-COL-RESOLVED-LABEL (WS-COL-NUM)
033000                                       TO WS-GROUP-LABEL
033100         MOVE TBL-COL-FILL-RATE (WS-COL-NUM)
033200                                       TO WS-GROUP-MAX-FILL
033300         MOVE ZERO                    TO WS-GROUP-SEQ
033400         PERFORM 5200-FIND-GROUP-MAXIMUM
033500             VARYING WS-INNER-COL-NUM FROM WS-COL-NUM BY 1
033600             UNTIL WS-INNER-COL-NUM > SHEET-ORIGINAL-COLUMNS
033700         COMPUTE WS-GROUP-HALF-MAX = WS-GROUP-MAX-FILL *
033800             WS-DEDUP-RATIO
033900         PERFORM 5300-APPLY-GROUP-DECISION
034000             VARYING WS-INNER-COL-NUM FROM WS-COL-NUM BY 1
034100             UNTIL WS-INNER-COL-NUM > SHEET-ORIGINAL-COLUMNS.
034200*---------------------------------------------------------------*
034300 5200-FIND-GROUP-MAXIMUM.
034400*---------------------------------------------------------------*
034500     IF COL-KEPT-BY-THRESH (WS-INNER-COL-NUM)
034600         AND TBL-COL-RESOLVED-LABEL (WS-INNER-COL-NUM) =
034700             WS-GROUP-LABEL
034800         AND TBL-COL-FILL-RATE (WS-INNER-COL-NUM) >
034900             WS-GROUP-MAX-FILL
035000         MOVE TBL-COL-FILL-RATE (WS-INNER-COL-NUM)
035100                                       TO WS-GROUP-MAX-FILL.
035200*---------------------------------------------------------------*
035300 5300-APPLY-GROUP-DECISION.
035400*---------------------------------------------------------------*
035500     IF COL-KEPT-BY-THRESH (WS-INNER-COL-NUM)
035600         AND TBL-COL-RESOLVED-LABEL (WS-INNER-COL-NUM) =
035700             WS-GROUP-LABEL
035800         IF WS-GROUP-MAX-FILL > ZERO
035900            AND TBL-COL-FILL-RATE (WS-INNER-COL-NUM) <
036000                WS-GROUP-HALF-MAX
036100             ADD 1                    TO COLUMNS-DROPPED-DUPLICATE
036200             MOVE 99                  TO TBL-COL-DUP-SEQUENCE
036300                 (WS-INNER-COL-NUM)
036400         ELSE
036500             ADD 1                    TO WS-GROUP-SEQ
036600             MOVE WS-GROUP-SEQ        TO TBL-COL-DUP-SEQUENCE
036700                 (WS-INNER-COL-NUM)
036800             MOVE 'Y'                 TO TBL-COL-SURVIVED-SW
036900                 (WS-INNER-COL-NUM)
037000             IF WS-GROUP-SEQ > 1
037100                 PERFORM 5400-APPEND-SUFFIX.
037200*---------------------------------------------------------------*
037300 5400-APPEND-SUFFIX.
037400*---------------------------------------------------------------*
037500     MOVE WS-GROUP-SEQ                TO WS-DUP-SUFFIX-NUM.
037600     MOVE SPACE                       TO WS-SUFFIX-TEXT.
037700     STRING ' (' DELIMITED BY SIZE
037800            WS-DUP-SUFFIX-CHARS DELIMITED BY SIZE
037900            ')' DELIMITED BY SIZE
038000         INTO WS-SUFFIX-TEXT
038100     END-STRING.
038200     MOVE SPACE                       TO TBL-COL-RESOLVED-LABEL
038300                 (WS-INNER-COL-NUM).
038400     STRING WS-GROUP-LABEL DELIMITED BY SPACE
038500            WS-SUFFIX-TEXT DELIMITED BY SIZE
038600         INTO TBL-COL-RESOLVED-LABEL (WS-INNER-COL-NUM)
038700     END-STRING.
038800*---------------------------------------------------------------*
038900*    PLAIN MODE HAS NO HEADER/DEDUP LOGIC -- EVERY COLUMN KEPT  *
039000*    BY THE THRESHOLD PASS SIMPLY SURVIVES.                     *
039100*---------------------------------------------------------------*
039200 5500-COPY-KEPT-TO-SURVIVED.
039300*---------------------------------------------------------------*
039400     PERFORM 5600-COPY-ONE-COLUMN
039500         VARYING WS-COL-NUM FROM 1 BY 1
039600         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
039700 5500-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 5600-COPY-ONE-COLUMN.
040100*---------------------------------------------------------------*
040200     IF COL-KEPT-BY-THRESH (WS-COL-NUM)
040300         MOVE 'Y'                     TO TBL-COL-SURVIVED-SW
040400             (WS-COL-NUM).
040500*---------------------------------------------------------------*
040600 6000-BUILD-FINAL-COUNT.
040700*---------------------------------------------------------------*
040800     MOVE ZERO                        TO FINAL-COLUMN-COUNT.
040900     PERFORM 6100-COUNT-ONE-SURVIVOR
041000         VARYING WS-COL-NUM FROM 1 BY 1
041100         UNTIL WS-COL-NUM > SHEET-ORIGINAL-COLUMNS.
041200 6000-EXIT.
041300     EXIT.
041400*---------------------------------------------------------------*
041500 6100-COUNT-ONE-SURVIVOR.
041600*---------------------------------------------------------------*
041700     IF COL-SURVIVED (WS-COL-NUM)
041800         ADD 1                        TO FINAL-COLUMN-COUNT.
