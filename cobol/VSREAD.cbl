000100*****************************************************************
000200* Program name:    VSREAD
000300* Original author: R TANAKA
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/18/97 R TANAKA        Created for vehicle-spec data prep run
000900* 09/02/97 R TANAKA        CR-0118  backward scan for the         CR0118  
001000*                          pre-header boundary now stops on the
001100*                          3-non-empty-cell rule, not blank rows
001200* 02/14/98 D OKAFOR        CR-0151  forward scan for the data     CR0151  
001300*                          start now falls back to the anchor
001400*                          row when no brand table was loaded
001500* 11/30/99 D OKAFOR        Y2K -- no 2-digit year fields in this  Y2K     
001600*                          member, reviewed and signed off
001700* 07/19/02 M SUZUKI        CR-0241  data-row table raised to 500  CR0241  
001800*                          rows for the larger FY02 spec sheets
001850* 04/11/06 K IWASAKI       CR-0287  anchor row search widened     CR0287  
001860*                          from cols 1-10 to all SHEET-ROW-MAX-
001870*                          COLS columns -- a wide sheet with the
001880*                          CAR NAME label past col 10 was falling
001890*                          back to plain-column-filter mode
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  VSREAD.
002200 AUTHOR. R TANAKA.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 03/18/1997.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*****************************************************************
002800*    OWNS SHEET-IN.  FINDS THE HEADER-ROW RANGE (ANCHOR "CAR    *
002900*    NAME" LABEL, BACKWARD SCAN FOR PRE-HEADER METADATA,        *
003000*    FORWARD SCAN FOR THE FIRST KNOWN-BRAND DATA ROW), THEN     *
003100*    SPLITS THE SHEET INTO A HEADER-ROW TABLE AND A DATA-ROW    *
003200*    TABLE FOR VSPROC TO CLEAN UP.  CALLED ONCE PER SHEET BY    *
003300*    VSCLEAN.                                                   *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SHEET-FILE ASSIGN TO SHTDD
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS SHEET-FILE-STATUS.
004700*****************************************************************
004800 DATA DIVISION.
004900*---------------------------------------------------------------*
005000 FILE SECTION.
005100*---------------------------------------------------------------*
005200 FD  SHEET-FILE
005300         RECORDING MODE IS F.
005400 01  SHEET-FILE-RECORD               PIC X(1200).
005410*---------------------------------------------------------------*
005420*    LEADING-CELL PEEK -- SKIPS THE 30-TARGET UNSTRING ON A      *
005430*    BLANK ROW WITHOUT COSTING A FULL SPLIT.                     *
005440*---------------------------------------------------------------*
005450 01  SHEET-FILE-RECORD-PEEK REDEFINES SHEET-FILE-RECORD.
005460     05  SFR-FIRST-CELL               PIC X(40).
005470     05  FILLER                       PIC X(1160).
005500*****************************************************************
005600 WORKING-STORAGE SECTION.
005700*---------------------------------------------------------------*
005800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005900     05  SHEET-FILE-STATUS            PIC X(02) VALUE '00'.
006000         88  SHEET-FILE-OK                       VALUE '00'.
006100     05  SHEET-EOF-SW                 PIC X(01) VALUE 'N'.
006200         88  SHEET-EOF                           VALUE 'Y'.
006300     05  WS-NON-EMPTY-CELLS           PIC S9(03) USAGE IS COMP.
006400     05  WS-UNSTRING-COL              PIC S9(03) USAGE IS COMP.
006500     05  WS-ANCHOR-ROW                PIC S9(04) USAGE IS COMP
006600                                       VALUE ZERO.
006700     05  WS-SCAN-ROW                  PIC S9(04) USAGE IS COMP.
006750     05  WS-ANCHOR-COL-NUM            PIC S9(03) USAGE IS COMP.
006800     05  WS-BOUNDARY-FOUND-SW         PIC X(01) VALUE 'N'.
006900         88  BOUNDARY-FOUND                      VALUE 'Y'.
007000     05  WS-BRAND-MATCH-SW            PIC X(01) VALUE 'N'.
007100         88  BRAND-ROW-FOUND                      VALUE 'Y'.
007200     05  WS-COMMA-POS-SAVE            PIC S9(03) USAGE IS COMP.
007250     05  FILLER                       PIC X(08).
007300*---------------------------------------------------------------*
007400*    ANCHOR LABEL FOR THE HEADER BLOCK AND THE RULE FOR HOW     *
007500*    FEW CELLS MARK A PRE-HEADER METADATA ROW.                  *
007600*---------------------------------------------------------------*
007700 01  WS-CONSTANTS.
007800     05  WS-CAR-NAME-ANCHOR           PIC X(06) VALUE "車名".
007810*    PEEK VIEW USED TO CONFIRM THE ANCHOR LITERAL SURVIVED THE
007820*    SOURCE-CODEPAGE TRANSLATE STEP AT JOB SETUP -- SEE 0000.
007830     05  WS-ANCHOR-PEEK REDEFINES WS-CAR-NAME-ANCHOR.
007840         10  WS-ANCHOR-FIRST-BYTE     PIC X(01).
007850         10  FILLER                   PIC X(05).
007900     05  WS-MIN-HEADER-CELLS          PIC S9(03) USAGE IS COMP
008000                                       VALUE 3.
008100*---------------------------------------------------------------*
008200*    WHOLE SHEET, BUFFERED ROW BY ROW SO THE BACKWARD/FORWARD   *
008300*    SCANS CAN SEE ROWS ON EITHER SIDE OF THE ANCHOR.           *
008400*---------------------------------------------------------------*
008500 01  RAW-ROW-COUNT                    PIC S9(04) USAGE IS COMP
008600                                       VALUE ZERO.
008610*    HEX-DUMP PEEK OF THE BUFFERED-ROW COUNT FOR THE END-OF-JOB
008620*    TRACE LINE -- CHEAPER THAN A DISPLAY OF THE COMP FIELD.
008630 01  RAW-ROW-COUNT-PEEK REDEFINES RAW-ROW-COUNT PIC X(02).
008700 01  RAW-ROW-TABLE.
008800     02  TBL-RAW-ROW OCCURS 1 TO 520 TIMES
008900             DEPENDING ON RAW-ROW-COUNT
009000             INDEXED BY RAWROW-IDX.
009100         05  TBL-RAW-CELL OCCURS 30 TIMES
009200                                      PIC X(40).
009250     02  FILLER                      PIC X(20).
009300*---------------------------------------------------------------*
009400 LINKAGE SECTION.
009500 COPY VSTABL.
009600 COPY VSCELL.
009700*****************************************************************
009800 PROCEDURE DIVISION USING BRAND-TABLE-SIZE, BRAND-TABLE,
009900     HEADER-ROW-TABLE-SIZE, DATA-ROW-TABLE-SIZE,
010000     SHEET-ORIGINAL-COLUMNS, SHEET-HEADER-START-ROW,
010100     SHEET-HEADER-END-ROW, SHEET-DATA-START-ROW,
010200     SHEET-RANGE-SWITCHES, HEADER-ROW-TABLE, DATA-ROW-TABLE.
010300*---------------------------------------------------------------*
010400 0000-MAIN-ROUTINE.
010500*---------------------------------------------------------------*
010550     IF WS-ANCHOR-FIRST-BYTE = SPACE
010560         DISPLAY 'VSREAD - CAR-NAME ANCHOR LITERAL IS BLANK'.
010600     MOVE 'N'                         TO SHEET-RANGE-FOUND-SW
010700         SHEET-BRAND-TABLE-USED-SW
010800         SHEET-FIRST-ROW-WARN-SW.
010900     MOVE ZERO                        TO HEADER-ROW-TABLE-SIZE
011000                                          DATA-ROW-TABLE-SIZE
011100                                          SHEET-ORIGINAL-COLUMNS
011200                                          SHEET-HEADER-START-ROW
011300                                          SHEET-HEADER-END-ROW
011400                                          SHEET-DATA-START-ROW.
011500     PERFORM 1000-READ-SHEET-INTO-TABLE THRU 1000-EXIT.
011600     PERFORM 2000-FIND-ANCHOR-ROW.
011700     IF WS-ANCHOR-ROW > ZERO
011800         PERFORM 2100-FIND-BLOCK-START
011900         PERFORM 2200-FIND-DATA-START
012000         PERFORM 2300-VALIDATE-FIRST-DATA-ROW
012100         MOVE 'Y'                     TO SHEET-RANGE-FOUND-SW
012200     ELSE
012300         MOVE 1                       TO SHEET-HEADER-START-ROW
012400                                          SHEET-HEADER-END-ROW
012500         COMPUTE SHEET-DATA-START-ROW = SHEET-HEADER-END-ROW + 1.
012600     PERFORM 3000-SPLIT-HEADER-AND-DATA-ROWS THRU 3000-EXIT.
012700     GOBACK.
012800*---------------------------------------------------------------*
012900 1000-READ-SHEET-INTO-TABLE.
013000*---------------------------------------------------------------*
013100     OPEN INPUT SHEET-FILE.
013200     IF NOT SHEET-FILE-OK
013300         GO TO 1000-EXIT.
013400     PERFORM 1100-READ-SHEET-FILE.
013500     PERFORM 1200-BUFFER-SHEET-ROW
013600         UNTIL SHEET-EOF.
013700     CLOSE SHEET-FILE.
013710     DISPLAY 'VSREAD ROWS BUFFERED (HEX) = ' RAW-ROW-COUNT-PEEK.
013800 1000-EXIT.
013900     EXIT.
014000*---------------------------------------------------------------*
014100 1100-READ-SHEET-FILE.
014200*---------------------------------------------------------------*
014300     READ SHEET-FILE
014400         AT END MOVE 'Y'              TO SHEET-EOF-SW
014500     END-READ.
014600*---------------------------------------------------------------*
014700 1200-BUFFER-SHEET-ROW.
014800*---------------------------------------------------------------*
014900     IF RAW-ROW-COUNT < 520
015000         ADD 1                        TO RAW-ROW-COUNT
015100         MOVE SPACE                TO TBL-RAW-ROW (RAW-ROW-COUNT)
015110         IF SFR-FIRST-CELL NOT = SPACE
015200         UNSTRING SHEET-FILE-RECORD DELIMITED BY ','
015300             INTO TBL-RAW-CELL (RAW-ROW-COUNT 1)
015400                  TBL-RAW-CELL (RAW-ROW-COUNT 2)
015500                  TBL-RAW-CELL (RAW-ROW-COUNT 3)
015600                  TBL-RAW-CELL (RAW-ROW-COUNT 4)
015700                  TBL-RAW-CELL (RAW-ROW-COUNT 5)
015800                  TBL-RAW-CELL (RAW-ROW-COUNT 6)
015900                  TBL-RAW-CELL (RAW-ROW-COUNT 7)
016000                  TBL-RAW-CELL (RAW-ROW-COUNT 8)
016100                  TBL-RAW-CELL (RAW-ROW-COUNT 9)
016200                  TBL-RAW-CELL (RAW-ROW-COUNT 10)
016300                  TBL-RAW-CELL (RAW-ROW-COUNT 11)
016400                  TBL-RAW-CELL (RAW-ROW-COUNT 12)
016500                  TBL-RAW-CELL (RAW-ROW-COUNT 13)
016600                  TBL-RAW-CELL (RAW-ROW-COUNT 14)
016700                  TBL-RAW-CELL (RAW-ROW-COUNT 15)
016800                  TBL-RAW-CELL (RAW-ROW-COUNT 16)
016900                  TBL-RAW-CELL (RAW-ROW-COUNT 17)
017000                  TBL-RAW-CELL (RAW-ROW-COUNT 18)
017100                  TBL-RAW-CELL (RAW-ROW-COUNT 19)
017200                  TBL-RAW-CELL (RAW-ROW-COUNT 20)
017300                  TBL-RAW-CELL (RAW-ROW-COUNT 21)
017400                  TBL-RAW-CELL (RAW-ROW-COUNT 22)
017500                  TBL-RAW-CELL (RAW-ROW-COUNT 23)
017600                  TBL-RAW-CELL (RAW-ROW-COUNT 24)
017700                  TBL-RAW-CELL (RAW-ROW-COUNT 25)
017800                  TBL-RAW-CELL (RAW-ROW-COUNT 26)
017900                  TBL-RAW-CELL (RAW-ROW-COUNT 27)
018000                  TBL-RAW-CELL (RAW-ROW-COUNT 28)
018100                  TBL-RAW-CELL (RAW-ROW-COUNT 29)
018200                  TBL-RAW-CELL (RAW-ROW-COUNT 30)
018300         END-UNSTRING
018310         END-IF.
018400     PERFORM 1100-READ-SHEET-FILE.
018500*---------------------------------------------------------------*
018600*    TOP-TO-BOTTOM SCAN FOR THE FIRST ROW CONTAINING THE CAR-   *
018700*    NAME ANCHOR IN ANY CELL, ALL SHEET-ROW-MAX-COLS COLUMNS.    *
018710*    CR0287 -- WIDENED FROM A 10-COLUMN SEARCH THAT MISSED THE   *
018720*    ANCHOR WHEN 車名 FELL PAST COLUMN 10 ON A WIDE SHEET.       *
018800*---------------------------------------------------------------*
018900 2000-FIND-ANCHOR-ROW.
019000*---------------------------------------------------------------*
019100     MOVE ZERO                        TO WS-ANCHOR-ROW.
019200     IF RAW-ROW-COUNT > ZERO
019300         PERFORM 2010-SCAN-ONE-ROW-FOR-ANCHOR
019310             VARYING RAWROW-IDX FROM 1 BY 1
019320             UNTIL RAWROW-IDX > RAW-ROW-COUNT
019330                OR WS-ANCHOR-ROW > ZERO.
019400*---------------------------------------------------------------*
019410 2010-SCAN-ONE-ROW-FOR-ANCHOR.
019420*---------------------------------------------------------------*
019430     PERFORM 2020-TEST-ONE-ANCHOR-CELL
019440         VARYING WS-ANCHOR-COL-NUM FROM 1 BY 1
019450         UNTIL WS-ANCHOR-COL-NUM > SHEET-ROW-MAX-COLS
019460            OR WS-ANCHOR-ROW > ZERO.
019470*---------------------------------------------------------------*
019480 2020-TEST-ONE-ANCHOR-CELL.
019490*---------------------------------------------------------------*
019500     IF TBL-RAW-CELL (RAWROW-IDX WS-ANCHOR-COL-NUM)
019510             = WS-CAR-NAME-ANCHOR
019520         SET WS-ANCHOR-ROW TO RAWROW-IDX.
020800*---------------------------------------------------------------*
020900*    WALK BACK FROM THE ANCHOR.  THE FIRST EARLIER ROW WITH     *
021000*    FEWER THAN WS-MIN-HEADER-CELLS NON-EMPTY CELLS IS PRE-     *
021100*    HEADER METADATA; THE BLOCK STARTS ON THE ROW AFTER IT.     *
021200*---------------------------------------------------------------*
021300 2100-FIND-BLOCK-START.
021400*---------------------------------------------------------------*
021500     MOVE 1                           TO SHEET-HEADER-START-ROW.
021600     MOVE 'N'                         TO WS-BOUNDARY-FOUND-SW.
021700     COMPUTE WS-SCAN-ROW = WS-ANCHOR-ROW - 1.
021800     PERFORM 2110-TEST-PRE-HEADER-ROW
021900         UNTIL WS-SCAN-ROW < 1
022000            OR BOUNDARY-FOUND.
022100*---------------------------------------------------------------*
022200 2110-TEST-PRE-HEADER-ROW.
022300*---------------------------------------------------------------*
022400     PERFORM 9500-COUNT-NON-EMPTY-CELLS.
022500     IF WS-NON-EMPTY-CELLS < WS-MIN-HEADER-CELLS
022600         COMPUTE SHEET-HEADER-START-ROW = WS-SCAN-ROW + 1
022700         MOVE 'Y'                     TO WS-BOUNDARY-FOUND-SW
022800     ELSE
022900         SUBTRACT 1                   FROM WS-SCAN-ROW.
023000*---------------------------------------------------------------*
023100*    SCAN FORWARD FROM THE ANCHOR FOR THE FIRST ROW WHOSE       *
023200*    COLUMN 1 IS A KNOWN JAPANESE BRAND NAME.                   *
023300*---------------------------------------------------------------*
023400 2200-FIND-DATA-START.
023500*---------------------------------------------------------------*
023600     MOVE 'N'                         TO WS-BRAND-MATCH-SW.
023700     IF BRAND-TABLE-SIZE > ZERO
023800         MOVE WS-ANCHOR-ROW           TO WS-SCAN-ROW
023900         PERFORM 2210-TEST-DATA-ROW
024000             UNTIL WS-SCAN-ROW > RAW-ROW-COUNT
024100                OR BRAND-ROW-FOUND
024200         MOVE 'Y'                  TO SHEET-BRAND-TABLE-USED-SW.
024300     IF BRAND-ROW-FOUND
024400         COMPUTE SHEET-HEADER-END-ROW = WS-SCAN-ROW - 1
024500         MOVE WS-SCAN-ROW             TO SHEET-DATA-START-ROW
024600     ELSE
024700         MOVE WS-ANCHOR-ROW           TO SHEET-HEADER-END-ROW
024800         COMPUTE SHEET-DATA-START-ROW = SHEET-HEADER-END-ROW + 1.
024900*---------------------------------------------------------------*
025000 2210-TEST-DATA-ROW.
025100*---------------------------------------------------------------*
025200     ADD 1                            TO WS-SCAN-ROW.
025300     IF WS-SCAN-ROW <= RAW-ROW-COUNT
025400         SET BRAND-IDX TO 1
025500         SEARCH TBL-BRAND
025600             AT END
025700                 CONTINUE
025800             WHEN TBL-BRAND-JP (BRAND-IDX) =
025900                  TBL-RAW-CELL (WS-SCAN-ROW 1)
026000                 MOVE 'Y'              TO WS-BRAND-MATCH-SW.
026100*---------------------------------------------------------------*
026200 2300-VALIDATE-FIRST-DATA-ROW.
026300*---------------------------------------------------------------*
026400     MOVE 'N'                         TO WS-BRAND-MATCH-SW.
026500     IF SHEET-DATA-START-ROW <= RAW-ROW-COUNT
026600         AND BRAND-TABLE-SIZE > ZERO
026700         SET BRAND-IDX TO 1
026800         SEARCH TBL-BRAND
026900             AT END
027000                 CONTINUE
027100             WHEN TBL-BRAND-JP (BRAND-IDX) =
027200                  TBL-RAW-CELL (SHEET-DATA-START-ROW 1)
027300                 MOVE 'Y'              TO WS-BRAND-MATCH-SW.
027400     IF NOT BRAND-ROW-FOUND
027500         MOVE 'Y'                     TO SHEET-FIRST-ROW-WARN-SW
027600         DISPLAY 'VSREAD WARNING - FIRST DATA ROW COLUMN 1 '
027700                 'IS NOT A KNOWN BRAND'.
027800*---------------------------------------------------------------*
027900*    CLASSIFY EVERY BUFFERED ROW AS PRE-HEADER (SKIPPED),       *
028000*    HEADER, OR DATA, AND TRACK THE WIDEST HEADER ROW SEEN.     *
028100*---------------------------------------------------------------*
028200 3000-SPLIT-HEADER-AND-DATA-ROWS.
028300*---------------------------------------------------------------*
028400     MOVE ZERO                        TO SHEET-ORIGINAL-COLUMNS.
028500     MOVE 1                           TO WS-SCAN-ROW.
028600     PERFORM 3100-CLASSIFY-ROW
028700         UNTIL WS-SCAN-ROW > RAW-ROW-COUNT.
028800 3000-EXIT.
028900     EXIT.
029000*---------------------------------------------------------------*
029100 3100-CLASSIFY-ROW.
029200*---------------------------------------------------------------*
029300     IF WS-SCAN-ROW < SHEET-HEADER-START-ROW
029400         CONTINUE
029500     ELSE
029600         IF WS-SCAN-ROW <= SHEET-HEADER-END-ROW
029700             PERFORM 3200-STORE-HEADER-ROW
029800         ELSE
029900             PERFORM 3300-STORE-DATA-ROW.
030000     ADD 1                            TO WS-SCAN-ROW.
030100*---------------------------------------------------------------*
030200 3200-STORE-HEADER-ROW.
030300*---------------------------------------------------------------*
030400     IF HEADER-ROW-TABLE-SIZE < 20
030500         ADD 1                        TO HEADER-ROW-TABLE-SIZE
030600         MOVE TBL-RAW-ROW (WS-SCAN-ROW)
030700             TO TBL-HEADER-ROW (HEADER-ROW-TABLE-SIZE)
030800         PERFORM 9500-COUNT-NON-EMPTY-CELLS
030900         IF WS-UNSTRING-COL > SHEET-ORIGINAL-COLUMNS
031000             MOVE WS-UNSTRING-COL     TO SHEET-ORIGINAL-COLUMNS.
031100*---------------------------------------------------------------*
031200 3300-STORE-DATA-ROW.
031300*---------------------------------------------------------------*
031400     IF DATA-ROW-TABLE-SIZE < 500
031500         ADD 1                        TO DATA-ROW-TABLE-SIZE
031600         MOVE TBL-RAW-ROW (WS-SCAN-ROW)
031700             TO TBL-DATA-ROW (DATA-ROW-TABLE-SIZE).
031800*---------------------------------------------------------------*
031900*    COUNTS NON-EMPTY CELLS FOR ROW WS-SCAN-ROW AND ALSO        *
032000*    REMEMBERS THE HIGHEST OCCUPIED COLUMN NUMBER IN            *
032100*    WS-UNSTRING-COL, USED BOTH FOR THE BACKWARD SCAN'S         *
032200*    3-CELL RULE AND FOR THE HEADER WIDTH COUNT.                *
032300*---------------------------------------------------------------*
032400 9500-COUNT-NON-EMPTY-CELLS.
032500*---------------------------------------------------------------*
032600     MOVE ZERO                        TO WS-NON-EMPTY-CELLS
032700                                          WS-UNSTRING-COL.
032800     MOVE 1                           TO WS-COMMA-POS-SAVE.
032900     PERFORM 9510-TEST-ONE-CELL
033000         VARYING WS-COMMA-POS-SAVE FROM 1 BY 1
033100         UNTIL WS-COMMA-POS-SAVE > 30.
033200*---------------------------------------------------------------*
033300 9510-TEST-ONE-CELL.
033400*---------------------------------------------------------------*
033500     IF TBL-RAW-CELL (WS-SCAN-ROW WS-COMMA-POS-SAVE) NOT = SPACE
033600         ADD 1                        TO WS-NON-EMPTY-CELLS
033700         MOVE WS-COMMA-POS-SAVE       TO WS-UNSTRING-COL.
