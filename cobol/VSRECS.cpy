000100*---------------------------------------------------------------*
000200*  VSRECS  --  RECORDS-OUT LAYOUTS (SPEC-EXTRACTOR FLOW)        *
000300*  VEHICLE AND EMPLOYEE ARE SEPARATE EXTRACT RUNS AGAINST       *
000400*  SEPARATE FILES -- EACH GETS ITS OWN FIXED-LAYOUT RECORD.     *
000500*  VSEXTR MOVES THE ACCEPTED ROW'S POSITIONAL CELLS INTO THE    *
000600*  MATCHING LAYOUT BELOW BEFORE WRITING.                        *
000700*---------------------------------------------------------------*
000800 01  VEHICLE-OUT-RECORD.
000900     05  VO-MANUFACTURER              PIC X(20).
001000     05  VO-MODEL                     PIC X(20).
001100     05  VO-MODEL-NUMBER              PIC X(20).
001200     05  VO-CATEGORY-CLASS-NUMBER     PIC X(20).
001300     05  VO-ENGINE-MODEL              PIC X(20).
001400     05  VO-ENGINE-DISPLACEMENT       PIC X(10).
001500     05  VO-TRANSMISSION-MODEL        PIC X(20).
001600     05  VO-VEHICLE-WEIGHT            PIC X(10).
001700     05  VO-SEATING-CAPACITY          PIC X(05).
001800     05  VO-FUEL-EFFICIENCY-KM-L      PIC X(10).
001900     05  VO-CO2-EMISSIONS-PER-KM      PIC X(10).
002000     05  VO-FY15-FUEL-STANDARD-KM-L   PIC X(10).
002100     05  VO-FY20-FUEL-STANDARD-KM-L   PIC X(10).
002200     05  VO-EFFICIENCY-IMPROVEMENT    PIC X(20).
002300     05  VO-FUEL-IMPROVEMENT          PIC X(20).
002400     05  VO-DRIVE-FORMAT              PIC X(10).
002500     05  VO-OTHER                     PIC X(20).
002600     05  VO-GAS-CERT-LEVEL            PIC X(10).
002700     05  VO-FY15-STANDARD-ACHIEVEMENT PIC X(10).
002800     05  VO-FY20-STANDARD-ACHIEVEMENT PIC X(10).
002900     05  FILLER                       PIC X(05).
003000*---------------------------------------------------------------*
003100 01  EMPLOYEE-OUT-RECORD.
003200     05  EO-EMP-ID                    PIC X(10).
003300     05  EO-EMP-NAME                  PIC X(30).
003400     05  EO-EMP-FIELD-3               PIC X(20).
003500     05  EO-EMP-FIELD-4               PIC X(20).
003600     05  EO-EMP-FIELD-5               PIC X(20).
003700     05  EO-EMP-FIELD-6               PIC X(20).
003800     05  EO-EMP-FIELD-7               PIC X(20).
003900     05  FILLER                       PIC X(10).
004000*---------------------------------------------------------------*
004100*    POSITIONAL CELLS AS READ FROM EITHER INPUT FILE, BEFORE    *
004200*    THE MANDATORY-FIELD EDITS ARE APPLIED.                     *
004300*---------------------------------------------------------------*
004400 01  RAW-CELL-ROW.
004500     05  RAW-CELL OCCURS 20 TIMES     PIC X(40).
004550     05  FILLER                       PIC X(20).
004600 01  RAW-CELL-COUNT                   PIC S9(03) USAGE IS COMP.
