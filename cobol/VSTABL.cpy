000100*---------------------------------------------------------------*
000200*  VSTABL  --  REFERENCE-TABLE LINKAGE LAYOUT                   *
000300*  BUILT BY VSLOAD FROM BRANDS-IN/HEADERS-IN AND HANDED BACK TO *
000400*  VSCLEAN ON THE CALL INTERFACE, IN THE SAME SHAPE VSPROC LATER*
000500*  CONSULTS WHEN IT RESOLVES HEADER LABELS.                     *
000600*---------------------------------------------------------------*
000700 01  BRAND-TABLE-SIZE                PIC S9(03) USAGE IS COMP.
000800 01  BRAND-TABLE-INDEX               PIC S9(03) USAGE IS COMP.
000900 01  HEADER-TABLE-SIZE               PIC S9(03) USAGE IS COMP.
001000 01  HEADER-TABLE-INDEX              PIC S9(03) USAGE IS COMP.
001100*---------------------------------------------------------------*
001200*    LOAD-RETURN-CODE TELLS VSCLEAN WHETHER THE OPTIONAL        *
001300*    HEADERS-IN FILE WAS FOUND.  A MISSING FILE IS NOT AN       *
001400*    ERROR -- THE TABLE COMES BACK EMPTY AND HEADER RESOLUTION  *
001500*    FALLS BACK TO BOTTOM-MOST LABELS.                          *
001600*---------------------------------------------------------------*
001700 01  LOAD-RETURN-CODE                PIC X(01).
001800     88  HEADERS-FILE-MISSING                   VALUE 'H'.
001900     88  LOAD-COMPLETED-OK                       VALUE ' '.
002000 01  BRAND-TABLE.
002100     02  TBL-BRAND OCCURS 1 TO 150 TIMES
002200             DEPENDING ON BRAND-TABLE-SIZE
002300             INDEXED BY BRAND-IDX.
002400         05  TBL-BRAND-EN             PIC X(20).
002500         05  TBL-BRAND-JP             PIC X(20).
002550     02  FILLER                       PIC X(10).
002600 01  HEADER-TABLE.
002700     02  TBL-HEADER OCCURS 1 TO 300 TIMES
002800             DEPENDING ON HEADER-TABLE-SIZE
002900             INDEXED BY HEADER-IDX.
003000         05  TBL-HEADER-JP            PIC X(40).
003100         05  TBL-HEADER-EN            PIC X(40).
003150     02  FILLER                       PIC X(10).
